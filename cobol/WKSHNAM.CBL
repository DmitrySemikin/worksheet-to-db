000100*                                                                WKSHNAM
000200*****************************************************************WKSHNAM
000300*    WKSHNAM  -  WORKSHEET DB NAME GENERATOR.                    WKSHNAM
000400*                                                                WKSHNAM
000500*    SECOND STEP OF THE WORKSHEET LOADER JOB.  TAKES THE SHEETS  WKSHNAM
000600*    WKSHRDR LOADED AND DERIVES A SANITIZED, UNIQUE DATABASE     WKSHNAM
000700*    TABLE NAME FOR EACH ONE, AND A SANITIZED, UNIQUE COLUMN     WKSHNAM
000800*    NAME FOR EACH HEADER CELL OF EVERY SHEET THAT ACTUALLY HAS  WKSHNAM
000900*    DATA ROWS.  WRITES ONE NAME-MAP RECORD PER GENERATED NAME   WKSHNAM
001000*    FOR THE DBA TO REVIEW BEFORE THE REAL LOAD JOB EVER RUNS.   WKSHNAM
001100*    NO SQL IS ISSUED HERE - THIS STEP ONLY WORKS OUT WHAT THE   WKSHNAM
001200*    NAMES WOULD BE.                                             WKSHNAM
001300*                                                                WKSHNAM
001400*    THIS PROGRAM STARTED LIFE AS THE NEW-ACCOUNT NAME DEDUP RUN WKSHNAM
001500*    AND SAT IDLE FROM 2001 UNTIL THE WORKSHEET LOADER PROJECT   WKSHNAM
001600*    REUSED THE NUMBER IN 2013 - SEE THE MODIFICATION HISTORY.   WKSHNAM
001700*****************************************************************WKSHNAM
001800*    PROGRAM ..... WKSHNAM                                       WKSHNAM
001900*    RELATED ..... WKSHRDR, WKCEL, WKLOD, WKCTL, WKNAM           WKSHNAM
002000*****************************************************************WKSHNAM
002100*    MODIFICATION HISTORY                                        WKSHNAM
002200*                                                                WKSHNAM
002300*    DATE        BY   CHG NO   DESCRIPTION                       WKSHNAM
002400*    ----------  ---  -------  --------------------------------  WKSHNAM
002500*    06/02/1985  DGH  ------   ORIGINAL WRITE-UP.  DEDUPLICATES  WKSHNAM
002600*                              CUSTOMER NAMES OFF THE NIGHTLY    WKSHNAM
002700*                              NEW-ACCOUNT TAPE AGAINST THE      WKSHNAM
002800*                              MASTER NAME INDEX BEFORE THE      WKSHNAM
002900*                              MASTER UPDATE RUNS.               WKSHNAM
003000*    03/11/1987  DGH  0203     ADDED A SOUNDEX COMPARE FOR NAMES WKSHNAM
003100*                              THAT DIFFER ONLY BY A TYPO.       WKSHNAM
003200*    09/19/1990  RTB  0655     WIDENED THE NAME FIELD TO 40      WKSHNAM
003300*                              CHARACTERS - LONG BUSINESS NAMES  WKSHNAM
003400*                              WERE TRUNCATING.                  WKSHNAM
003500*    02/14/1994  DGH  0887     DROPPED THE SOUNDEX COMPARE, IT   WKSHNAM
003600*                              NEVER CAUGHT ENOUGH REAL DUPES TO WKSHNAM
003700*                              JUSTIFY THE RUN TIME.             WKSHNAM
003800*    12/01/1998  RTB  1449     Y2K - CONVERTED THE LAST-RUN-DATE WKSHNAM
003900*                              FIELD FROM 2 TO 4 DIGIT YEARS.    WKSHNAM
004000*    02/09/1999  RTB  1451     Y2K FOLLOW-UP - SAME TEST DECK AS WKSHNAM
004100*                              WKSHRDR, NO FURTHER FINDINGS.     WKSHNAM
004200*    06/22/2001  DGH  1701     RETIRED - NEW ACCOUNT TAPE        WKSHNAM
004300*                              DISCONTINUED WHEN HOME OFFICE     WKSHNAM
004400*                              MOVED NEW ACCOUNTS ONLINE.        WKSHNAM
004500*    09/03/2013  RTB  4471     PROGRAM RENUMBERED AND GUTTED FOR WKSHNAM
004600*                              THE WORKSHEET LOADER PROJECT.  NOWWKSHNAM
004700*                              DERIVES SANITIZED, UNIQUE TABLE   WKSHNAM
004800*                              AND COLUMN NAMES FROM THE SHEETS  WKSHNAM
004900*                              WKSHRDR LOADED INSTEAD OF         WKSHNAM
005000*                              DEDUPLICATING CUSTOMER NAMES.     WKSHNAM
005100*    01/14/2015  RTB  4783     ADDED THE DATA-EMPTY SHEET CHECK  WKSHNAM
005200*                              AGAINST LOADEDFL, COMPANION TO    WKSHNAM
005300*                              WKSHRDR'S CHG 4780.               WKSHNAM
005400*    02/11/2016  JEC  5108     FILE STATUS CHECKS MOVED HERE FROMWKSHNAM
005500*                              THE SELECT COPYBOOKS.             WKSHNAM
005600*    11/09/2017  JEC  5312     SANITIZE NOW UNDERSCORES EMBEDDED WKSHNAM
005700*                              SPACES AS WELL AS LOWER-CASING -  WKSHNAM
005800*                              DBA WANTED VALID UNQUOTED NAMES.  WKSHNAM
005900*    07/19/2018  JEC  5391     UNIQUE-NAME SUFFIXING ADDED -     WKSHNAM
006000*                              COMPANION FIX TO CHG 5390 ON      WKSHNAM
006100*                              WKSHRDR.                          WKSHNAM
006200*    03/09/2019  JEC  5427     DBA AUDIT FOUND TWO PROBLEMS WITH WKSHNAM
006300*                              RULE 1: (1) 3000-DERIVE-TABLE-NAMEWKSHNAM
006400*                              WAS GENERATING A TABLE NAME FOR   WKSHNAM
006500*                              HEADER-ONLY SHEETS WKSHRDR NEVER  WKSHNAM
006600*                              LOADED - THOSE ARE NOW SKIPPED IN WKSHNAM
006700*                              THE DERIVE LOOP THE SAME WAY      WKSHNAM
006800*                              WKSHRDR ITSELF SKIPS THEM.        WKSHNAM
006900*                              (2) THE COUNT-MISMATCH ABORT WAS  WKSHNAM
007000*                              COMPARING THE GENERATED COUNT BACKWKSHNAM
007100*                              AGAINST THE SAME PASS-1 TABLE IT  WKSHNAM
007200*                              CAME FROM - A CHECK THAT COULD    WKSHNAM
007300*                              NEVER FAIL.  NOW COMPARES AGAINST WKSHNAM
007400*                              WC-SHEETS-PROCESSED OFF WKCTLFILE,WKSHNAM
007500*                              WKSHRDR'S OWN LOADED-SHEET COUNT. WKSHNAM
007600*                              COMMENT DENSITY ALSO BROUGHT UP   WKSHNAM
007700*                              PER THE SAME AUDIT.               WKSHNAM
007800*****************************************************************WKSHNAM
007900 IDENTIFICATION DIVISION.                                        WKSHNAM
008000 PROGRAM-ID.     WKSHNAM.                                        WKSHNAM
008100 AUTHOR.         D G HOLLOWAY.                                   WKSHNAM
008200 INSTALLATION.   DATA PROCESSING - HOME OFFICE.                  WKSHNAM
008300 DATE-WRITTEN.   06/02/1985.                                     WKSHNAM
008400 DATE-COMPILED.                                                  WKSHNAM
008500 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.       WKSHNAM
008600*                                                                WKSHNAM
008700 ENVIRONMENT DIVISION.                                           WKSHNAM
008800 CONFIGURATION SECTION.                                          WKSHNAM
008900 SOURCE-COMPUTER.   IBM-370.                                     WKSHNAM
009000 OBJECT-COMPUTER.   IBM-370.                                     WKSHNAM
009100 SPECIAL-NAMES.                                                  WKSHNAM
009200     C01 IS TOP-OF-FORM.                                         WKSHNAM
009300*                                                                WKSHNAM
009400 INPUT-OUTPUT SECTION.                                           WKSHNAM
009500 FILE-CONTROL.                                                   WKSHNAM
009600     COPY WKSHCEL.                                               WKSHNAM
009700     COPY WKSHLSL.                                               WKSHNAM
009800     COPY WKSHCSL.                                               WKSHNAM
009900     COPY WKSHNSL.                                               WKSHNAM
010000     SELECT LOGFILE ASSIGN TO WKLOGO                             WKSHNAM
010100            ORGANIZATION IS LINE SEQUENTIAL                      WKSHNAM
010200            ACCESS MODE IS SEQUENTIAL                            WKSHNAM
010300            FILE STATUS IS FL-LOG-STATUS.                        WKSHNAM
010400*                                                                WKSHNAM
010500 DATA DIVISION.                                                  WKSHNAM
010600 FILE SECTION.                                                   WKSHNAM
010700*                                                                WKSHNAM
010800 FD  CELLFILE                                                    WKSHNAM
010900     LABEL RECORDS ARE STANDARD                                  WKSHNAM
011000     RECORDING MODE IS F                                         WKSHNAM
011100     DATA RECORD IS CR-CELL-RECORD.                              WKSHNAM
011200     COPY WKCEL.                                                 WKSHNAM
011300*                                                                WKSHNAM
011400 FD  LOADEDFL                                                    WKSHNAM
011500     LABEL RECORDS ARE STANDARD                                  WKSHNAM
011600     RECORDING MODE IS F                                         WKSHNAM
011700     DATA RECORD IS LR-LOADED-ROW.                               WKSHNAM
011800     COPY WKLOD.                                                 WKSHNAM
011900*                                                                WKSHNAM
012000 FD  WKCTLFILE                                                   WKSHNAM
012100     LABEL RECORDS ARE STANDARD                                  WKSHNAM
012200     RECORDING MODE IS F                                         WKSHNAM
012300     DATA RECORD IS WC-CONTROL-RECORD.                           WKSHNAM
012400     COPY WKCTL.                                                 WKSHNAM
012500*                                                                WKSHNAM
012600 FD  NAMEMAPFL                                                   WKSHNAM
012700     LABEL RECORDS ARE STANDARD                                  WKSHNAM
012800     RECORDING MODE IS F                                         WKSHNAM
012900     DATA RECORD IS NM-NAME-MAP-RECORD.                          WKSHNAM
013000     COPY WKNAM.                                                 WKSHNAM
013100*                                                                WKSHNAM
013200 FD  LOGFILE                                                     WKSHNAM
013300     LABEL RECORDS ARE OMITTED                                   WKSHNAM
013400     DATA RECORD IS LP-LOG-LINE.                                 WKSHNAM
013500 01  LP-LOG-LINE                 PIC X(132).                     WKSHNAM
013600*                                                                WKSHNAM
013700 WORKING-STORAGE SECTION.                                        WKSHNAM
013800*                                                                WKSHNAM
013900*    CHG 4471 - SAME CELL EXTRACT NAME AS STEP ONE.  THE JCL     WKSHNAM
014000*    PASSES IT TO BOTH STEPS SO THIS PROGRAM CAN WALK THE HEADER WKSHNAM
014100*    ROWS A SECOND TIME WITHOUT WKSHRDR HANDING THEM FORWARD.    WKSHNAM
014200*    KEPT AS A STANDALONE 77 LEVEL, SAME AS THE SWITCHES BELOW - WKSHNAM
014300*    SHOP STANDARD IS 77 FOR A LONE SCALAR THAT NEVER GROUPS     WKSHNAM
014400*    WITH ANYTHING ELSE.                                         WKSHNAM
014500 77  WS-ARG-COUNT                PIC 9(02) COMP VALUE ZERO.      WKSHNAM
014600 01  WS-CELL-FILENAME            PIC X(80) VALUE SPACES.         WKSHNAM
014700*                                                                WKSHNAM
014800 01  FL-CEL-STATUS               PIC XX VALUE SPACES.            WKSHNAM
014900     88  CEL-OK                          VALUE '00'.             WKSHNAM
015000 01  FL-LOD-STATUS               PIC XX VALUE SPACES.            WKSHNAM
015100     88  LOD-OK                          VALUE '00'.             WKSHNAM
015200 01  FL-CTL-STATUS               PIC XX VALUE SPACES.            WKSHNAM
015300     88  CTL-OK                          VALUE '00'.             WKSHNAM
015400 01  FL-NAM-STATUS               PIC XX VALUE SPACES.            WKSHNAM
015500     88  NAM-OK                          VALUE '00'.             WKSHNAM
015600 01  FL-LOG-STATUS               PIC XX VALUE SPACES.            WKSHNAM
015700     88  LOG-OK                          VALUE '00'.             WKSHNAM
015800*                                                                WKSHNAM
015900 77  WS-CEL-EOF-SW               PIC X(01) VALUE 'N'.            WKSHNAM
016000     88  CEL-EOF                         VALUE 'Y'.              WKSHNAM
016100     88  CEL-NOT-EOF                     VALUE 'N'.              WKSHNAM
016200*                                                                WKSHNAM
016300*    CHG 4783 - SET WHEN THE CURRENT SHEET HAS AT LEAST ONE ROW  WKSHNAM
016400*    OVER IN LOADEDFL.                                           WKSHNAM
016500 77  WS-HAS-DATA-SW              PIC X(01) VALUE 'N'.            WKSHNAM
016600     88  WS-SHEET-HAS-DATA               VALUE 'Y'.              WKSHNAM
016700     88  WS-SHEET-NO-DATA                VALUE 'N'.              WKSHNAM
016800*                                                                WKSHNAM
016900 01  WS-COUNTERS.                                                WKSHNAM
017000     05  WS-SHEET-COUNT           PIC 9(03) COMP VALUE ZERO.     WKSHNAM
017100     05  WS-DATA-SHEET-COUNT      PIC 9(03) COMP VALUE ZERO.     WKSHNAM
017200     05  WS-TABLES-GENERATED      PIC 9(03) COMP VALUE ZERO.     WKSHNAM
017300     05  WS-SHEETS-DATA-EMPTY     PIC 9(03) COMP VALUE ZERO.     WKSHNAM
017400     05  WS-COLUMNS-GENERATED     PIC 9(05) COMP VALUE ZERO.     WKSHNAM
017500     05  WS-USED-TABLE-COUNT      PIC 9(03) COMP VALUE ZERO.     WKSHNAM
017600     05  WS-USED-COL-COUNT        PIC 9(03) COMP VALUE ZERO.     WKSHNAM
017700     05  WS-HDR-COL-COUNT         PIC 9(03) COMP VALUE ZERO.     WKSHNAM
017800     05  WS-TBL-IX                PIC 9(03) COMP VALUE ZERO.     WKSHNAM
017900     05  WS-TBL-IX2               PIC 9(03) COMP VALUE ZERO.     WKSHNAM
018000     05  WS-CHAR-IX               PIC 9(02) COMP VALUE ZERO.     WKSHNAM
018100     05  WS-NAME-LEN              PIC 9(02) COMP VALUE ZERO.     WKSHNAM
018200     05  WS-SUFFIX                PIC 9(02) COMP VALUE ZERO.     WKSHNAM
018300     05  FILLER                   PIC X(04) VALUE SPACES.        WKSHNAM
018400*                                                                WKSHNAM
018500 01  WS-SUFFIX-ED                PIC 99.                         WKSHNAM
018600 01  WS-EDIT-FIELDS.                                             WKSHNAM
018700     05  WS-TABLES-GEN-ED         PIC ZZZ9.                      WKSHNAM
018800     05  WS-SHEETS-EMPTY-ED       PIC ZZZ9.                      WKSHNAM
018900     05  WS-COLS-GEN-ED           PIC ZZZZ9.                     WKSHNAM
019000     05  FILLER                   PIC X(04) VALUE SPACES.        WKSHNAM
019100*                                                                WKSHNAM
019200*    CHG 4471 - PASS-1 SHEET TABLE, SAME IDEA AS WKSHRDR'S.      WKSHNAM
019300 01  WS-SHEET-TBL.                                               WKSHNAM
019400     05  WS-SHEET-TBL-ENTRY OCCURS 50 TIMES.                     WKSHNAM
019500         10  WS-TBL-SHEET-NAME    PIC X(20).                     WKSHNAM
019600         10  WS-TBL-LAST-ROW      PIC 9(05) COMP.                WKSHNAM
019700         10  FILLER               PIC X(05).                     WKSHNAM
019800*                                                                WKSHNAM
019900*    CHG 4783 - DISTINCT SHEET NAMES SEEN ON LOADEDFL, I.E. THE  WKSHNAM
020000*    SHEETS THAT ACTUALLY HAVE ROWS ON DISK.                     WKSHNAM
020100 01  WS-DATA-SHEET-TBL.                                          WKSHNAM
020200     05  WS-DATA-SHT-ENTRY OCCURS 50 TIMES.                      WKSHNAM
020300         10  WS-DATA-SHT-NAME     PIC X(20).                     WKSHNAM
020400         10  FILLER               PIC X(05).                     WKSHNAM
020500*                                                                WKSHNAM
020600 77  WS-SAVE-SHEET-NAME          PIC X(20) VALUE SPACES.         WKSHNAM
020700*                                                                WKSHNAM
020800*    NAMES ALREADY HANDED OUT IN THE CURRENT SCOPE - ONE TABLE   WKSHNAM
020900*    FOR TABLE NAMES (SCOPE IS THE WHOLE WORKBOOK) AND ONE FOR   WKSHNAM
021000*    COLUMN NAMES (SCOPE IS RESET FOR EACH SHEET).               WKSHNAM
021100 01  WS-USED-TABLE-NAMES.                                        WKSHNAM
021200     05  WS-USED-TABLE-ENTRY OCCURS 50 TIMES.                    WKSHNAM
021300         10  WS-USED-TABLE-NAME  PIC X(40).                      WKSHNAM
021400         10  FILLER              PIC X(01).                      WKSHNAM
021500 01  WS-USED-COL-NAMES.                                          WKSHNAM
021600     05  WS-USED-COL-ENTRY OCCURS 50 TIMES.                      WKSHNAM
021700         10  WS-USED-COL-NAME    PIC X(40).                      WKSHNAM
021800         10  FILLER              PIC X(01).                      WKSHNAM
021900*                                                                WKSHNAM
022000*    CHG 5312 - THE NAME BEING SANITIZED, HELD BOTH AS A PLAIN   WKSHNAM
022100*    40-BYTE FIELD AND AS A TABLE OF SINGLE CHARACTERS SO THE    WKSHNAM
022200*    EMBEDDED-SPACE SCAN CAN WALK IT ONE BYTE AT A TIME WITHOUT  WKSHNAM
022300*    REFERENCE MODIFICATION.                                     WKSHNAM
022400 01  WS-GEN-NAME-TBL.                                            WKSHNAM
022500     05  WS-GEN-CHAR OCCURS 40 TIMES PIC X(01).                  WKSHNAM
022600     05  FILLER PIC X(04).                                       WKSHNAM
022700 01  WS-GEN-NAME REDEFINES WS-GEN-NAME-TBL PIC X(44).            WKSHNAM
022800 01  WS-CAND-NAME                PIC X(40) VALUE SPACES.         WKSHNAM
022900*                                                                WKSHNAM
023000 01  WS-ABORT-MSG.                                               WKSHNAM
023100     05  WS-ABORT-MSG-TEXT       PIC X(56).                      WKSHNAM
023200     05  WS-ABORT-MSG-DETAIL     PIC X(20).                      WKSHNAM
023300     05  FILLER                  PIC X(04).                      WKSHNAM
023400 01  WS-ABORT-MSG-R REDEFINES WS-ABORT-MSG PIC X(80).            WKSHNAM
023500*                                                                WKSHNAM
023600 01  WS-TODAY-DATE.                                              WKSHNAM
023700     05  WS-TODAY-YY             PIC 99.                         WKSHNAM
023800     05  WS-TODAY-MM             PIC 99.                         WKSHNAM
023900     05  WS-TODAY-DD             PIC 99.                         WKSHNAM
024000     05  FILLER                  PIC 9(02) VALUE ZERO.           WKSHNAM
024100 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(08).          WKSHNAM
024200*                                                                WKSHNAM
024300*    RULE-1 CROSS CHECK - LOADED-SHEET COUNT VS TABLE-NAME COUNT WKSHNAM
024400*    HELD TOGETHER SO THE TWO CAN BE COMPARED AS ONE FIELD IF THEWKSHNAM
024500*    LISTING NEEDS TO DUMP THEM SIDE BY SIDE.  CHG 5427 WIDENED  WKSHNAM
024600*    WS-CHECK-SHEET-COUNT TO MATCH WC-SHEETS-PROCESSED'S 5-DIGIT WKSHNAM
024700*    PICTURE ON WKCTLFILE - IT USED TO HOLD ONLY WS-SHEET-COUNT, WKSHNAM
024800*    A 3-DIGIT WORKING-STORAGE COUNTER, AND WOULD HAVE TRUNCATED WKSHNAM
024900*    A WORKBOOK OF 100 SHEETS OR MORE.                           WKSHNAM
025000 01  WS-COUNT-CHECK.                                             WKSHNAM
025100     05  WS-CHECK-SHEET-COUNT    PIC 9(05).                      WKSHNAM
025200     05  WS-CHECK-TABLE-COUNT    PIC 9(03).                      WKSHNAM
025300     05  FILLER                  PIC 9(02) VALUE ZERO.           WKSHNAM
025400 01  WS-COUNT-CHECK-R REDEFINES WS-COUNT-CHECK PIC 9(10).        WKSHNAM
025500*                                                                WKSHNAM
025600 PROCEDURE DIVISION.                                             WKSHNAM
025700*                                                                WKSHNAM
025800*    SECOND STEP OF THE JOB - FIVE PASSES IN ALL, EACH ONE       WKSHNAM
025900*    BUILDING ON WHAT THE ONE BEFORE IT LEARNED.  RULE 1 (TABLE  WKSHNAM
026000*    NAMES) IS SETTLED COMPLETELY BEFORE RULE 2 (COLUMN NAMES)   WKSHNAM
026100*    EVEN STARTS, SO A RULE-1 ABORT NEVER LEAVES A HALF-WRITTEN  WKSHNAM
026200*    SET OF COLUMN NAMES BEHIND ON NAMEMAPFL.                    WKSHNAM
026300 0000-MAIN-CONTROL.                                              WKSHNAM
026400     ACCEPT WS-TODAY-DATE FROM DATE.                             WKSHNAM
026500     PERFORM 1000-VALIDATE-PARM THRU 1000-EXIT.                  WKSHNAM
026600     PERFORM 1500-OPEN-FILES THRU 1500-EXIT.                     WKSHNAM
026700     PERFORM 1600-READ-CONTROL-REC THRU 1600-EXIT.               WKSHNAM
026800     PERFORM 2000-SCAN-SHEET-TABLE THRU 2000-EXIT.               WKSHNAM
026900     PERFORM 2500-SCAN-DATA-SHEETS THRU 2500-EXIT.               WKSHNAM
027000     PERFORM 3000-DERIVE-TABLE-NAMES THRU 3000-EXIT.             WKSHNAM
027100     PERFORM 3500-REOPEN-CELLFILE THRU 3500-EXIT.                WKSHNAM
027200     PERFORM 4000-PROCESS-SHEETS THRU 4000-EXIT.                 WKSHNAM
027300     PERFORM 9000-WRITE-COMPLETION THRU 9000-EXIT.               WKSHNAM
027400     PERFORM 9500-CLOSE-FILES THRU 9500-EXIT.                    WKSHNAM
027500     STOP RUN.                                                   WKSHNAM
027600*                                                                WKSHNAM
027700*    SAME CONTRACT AS WKSHRDR - ONE ARGUMENT, THE CELL EXTRACT   WKSHNAM
027800*    NAME, SO BOTH STEPS OF THE JOB CAN BE DRIVEN FROM THE SAME  WKSHNAM
027900*    JCL VARIABLE.                                               WKSHNAM
028000 1000-VALIDATE-PARM.                                             WKSHNAM
028100     ACCEPT WS-ARG-COUNT FROM ARGUMENT-NUMBER.                   WKSHNAM
028200     IF WS-ARG-COUNT NOT = 1                                     WKSHNAM
028300         DISPLAY 'WKSHNAM - EXACTLY ONE INPUT FILE NAME REQUIRED'WKSHNAM
028400         STOP RUN.                                               WKSHNAM
028500     ACCEPT WS-CELL-FILENAME FROM ARGUMENT-VALUE.                WKSHNAM
028600 1000-EXIT.                                                      WKSHNAM
028700     EXIT.                                                       WKSHNAM
028800*                                                                WKSHNAM
028900*    FIVE FILES THIS TIME, NOT FOUR - WKCTLFILE IS INPUT HERE    WKSHNAM
029000*    WHERE IT WAS OUTPUT IN WKSHRDR, AND LOGFILE IS OPENED       WKSHNAM
029100*    EXTEND SO THIS STEP'S LOG LINES LAND AFTER WKSHRDR'S IN THE WKSHNAM
029200*    SAME PHYSICAL LOG RATHER THAN OVERWRITING IT.               WKSHNAM
029300 1500-OPEN-FILES.                                                WKSHNAM
029400     OPEN INPUT CELLFILE.                                        WKSHNAM
029500     IF NOT CEL-OK                                               WKSHNAM
029600         DISPLAY 'WKSHNAM - CELLFILE OPEN FAILED, STATUS '       WKSHNAM
029700                 FL-CEL-STATUS                                   WKSHNAM
029800         STOP RUN.                                               WKSHNAM
029900     OPEN INPUT LOADEDFL.                                        WKSHNAM
030000     IF NOT LOD-OK                                               WKSHNAM
030100         DISPLAY 'WKSHNAM - LOADEDFL OPEN FAILED, STATUS '       WKSHNAM
030200                 FL-LOD-STATUS                                   WKSHNAM
030300         STOP RUN.                                               WKSHNAM
030400     OPEN INPUT WKCTLFILE.                                       WKSHNAM
030500     IF NOT CTL-OK                                               WKSHNAM
030600         DISPLAY 'WKSHNAM - WKCTLFILE OPEN FAILED, STATUS '      WKSHNAM
030700                 FL-CTL-STATUS                                   WKSHNAM
030800         STOP RUN.                                               WKSHNAM
030900     OPEN OUTPUT NAMEMAPFL.                                      WKSHNAM
031000     IF NOT NAM-OK                                               WKSHNAM
031100         DISPLAY 'WKSHNAM - NAMEMAPFL OPEN FAILED, STATUS '      WKSHNAM
031200                 FL-NAM-STATUS                                   WKSHNAM
031300         STOP RUN.                                               WKSHNAM
031400     OPEN EXTEND LOGFILE.                                        WKSHNAM
031500     IF NOT LOG-OK                                               WKSHNAM
031600         DISPLAY 'WKSHNAM - LOGFILE OPEN FAILED, STATUS '        WKSHNAM
031700                 FL-LOG-STATUS                                   WKSHNAM
031800         STOP RUN.                                               WKSHNAM
031900 1500-EXIT.                                                      WKSHNAM
032000     EXIT.                                                       WKSHNAM
032100*                                                                WKSHNAM
032200*    CHG 5427 - PULLS WKSHRDR'S END-OF-JOB TOTALS OFF WKCTLFILE  WKSHNAM
032300*    BEFORE THIS STEP DOES ANYTHING ELSE.  THE RECORD STAYS IN   WKSHNAM
032400*    THE WKCTLFILE FD AREA FOR THE REST OF THE RUN - THERE IS NO WKSHNAM
032500*    NEED TO MOVE WC-SHEETS-PROCESSED ANYWHERE ELSE, IT CAN BE   WKSHNAM
032600*    REFERENCED DIRECTLY WHEREVER IT IS NEEDED LATER.            WKSHNAM
032700 1600-READ-CONTROL-REC.                                          WKSHNAM
032800*    A MISSING CONTROL RECORD MEANS WKSHRDR EITHER NEVER RAN OR  WKSHNAM
032900*    ABORTED BEFORE REACHING 8000-WRITE-TOTALS - EITHER WAY THIS WKSHNAM
033000*    STEP HAS NOTHING TRUSTWORTHY TO CROSS-CHECK AGAINST.        WKSHNAM
033100     READ WKCTLFILE                                              WKSHNAM
033200         AT END                                                  WKSHNAM
033300             MOVE 'WKCTLFILE HAS NO CONTROL RECORD'              WKSHNAM
033400                     TO WS-ABORT-MSG-TEXT                        WKSHNAM
033500             MOVE SPACES TO WS-ABORT-MSG-DETAIL                  WKSHNAM
033600             PERFORM 9800-ABORT-STRUCTURE THRU 9800-EXIT.        WKSHNAM
033700 1600-EXIT.                                                      WKSHNAM
033800     EXIT.                                                       WKSHNAM
033900*                                                                WKSHNAM
034000*    PASS 1 - SAME SHEET/LAST-ROW TABLE WKSHRDR BUILDS, REBUILT  WKSHNAM
034100*    HERE SINCE EACH JOB STEP IS ITS OWN PROGRAM WITH NO SHARED  WKSHNAM
034200*    STORAGE.  THIS TABLE FEEDS BOTH RULE 1 (TABLE NAMES, BELOW) WKSHNAM
034300*    AND RULE 2 (COLUMN NAMES, FURTHER DOWN) - IT IS WHY THE     WKSHNAM
034400*    HEADER-ONLY FILTER FOR RULE 1 COULD NOT SIMPLY DROP ENTRIES WKSHNAM
034500*    FROM THE TABLE ITSELF.                                      WKSHNAM
034600 2000-SCAN-SHEET-TABLE.                                          WKSHNAM
034700     MOVE SPACES TO WS-SAVE-SHEET-NAME.                          WKSHNAM
034800     MOVE ZERO TO WS-SHEET-COUNT.                                WKSHNAM
034900 2010-SCAN-LOOP.                                                 WKSHNAM
035000     READ CELLFILE                                               WKSHNAM
035100         AT END GO TO 2020-SCAN-DONE.                            WKSHNAM
035200     IF CR-SHEET-NAME NOT = WS-SAVE-SHEET-NAME                   WKSHNAM
035300         ADD 1 TO WS-SHEET-COUNT                                 WKSHNAM
035400         MOVE CR-SHEET-NAME TO WS-SAVE-SHEET-NAME                WKSHNAM
035500         MOVE CR-SHEET-NAME                                      WKSHNAM
035600                 TO WS-TBL-SHEET-NAME (WS-SHEET-COUNT).          WKSHNAM
035700*    LAST-ROW IS OVERWRITTEN ON EVERY RECORD FOR THE SHEET, NOT  WKSHNAM
035800*    JUST THE FIRST - THE FINAL VALUE LEFT BEHIND WHEN THE SHEET WKSHNAM
035900*    BREAKS IS ITS HIGHEST ROW NUMBER, STAYING AT ZERO IF THE    WKSHNAM
036000*    SHEET NEVER HAD A SECOND RECORD PAST ITS OWN HEADER.        WKSHNAM
036100     MOVE CR-ROW-NUM TO WS-TBL-LAST-ROW (WS-SHEET-COUNT).        WKSHNAM
036200     GO TO 2010-SCAN-LOOP.                                       WKSHNAM
036300 2020-SCAN-DONE.                                                 WKSHNAM
036400     CLOSE CELLFILE.                                             WKSHNAM
036500 2000-EXIT.                                                      WKSHNAM
036600     EXIT.                                                       WKSHNAM
036700*                                                                WKSHNAM
036800*    CHG 4783 - WHICH OF THOSE SHEETS ACTUALLY LANDED ROWS ON    WKSHNAM
036900*    LOADEDFL.  A SHEET CAN BE IN THE TABLE ABOVE (WKSHRDR       WKSHNAM
037000*    PROCESSED IT) AND STILL HAVE ZERO ROWS HERE IF EVERY DATA   WKSHNAM
037100*    ROW CAME BACK ALL-CELLS-EMPTY.                              WKSHNAM
037200 2500-SCAN-DATA-SHEETS.                                          WKSHNAM
037300     MOVE SPACES TO WS-SAVE-SHEET-NAME.                          WKSHNAM
037400     MOVE ZERO TO WS-DATA-SHEET-COUNT.                           WKSHNAM
037500 2510-SCAN-DATA-LOOP.                                            WKSHNAM
037600     READ LOADEDFL                                               WKSHNAM
037700         AT END GO TO 2520-SCAN-DATA-DONE.                       WKSHNAM
037800     IF LR-SHEET-NAME NOT = WS-SAVE-SHEET-NAME                   WKSHNAM
037900         ADD 1 TO WS-DATA-SHEET-COUNT                            WKSHNAM
038000         MOVE LR-SHEET-NAME TO WS-SAVE-SHEET-NAME                WKSHNAM
038100         MOVE LR-SHEET-NAME                                      WKSHNAM
038200                 TO WS-DATA-SHT-NAME (WS-DATA-SHEET-COUNT).      WKSHNAM
038300     GO TO 2510-SCAN-DATA-LOOP.                                  WKSHNAM
038400 2520-SCAN-DATA-DONE.                                            WKSHNAM
038500     CLOSE LOADEDFL.                                             WKSHNAM
038600 2500-EXIT.                                                      WKSHNAM
038700     EXIT.                                                       WKSHNAM
038800*                                                                WKSHNAM
038900*    RULE 1 - ONE TABLE NAME PER SHEET WKSHRDR ACTUALLY LOADED,  WKSHNAM
039000*    UNIQUE ACROSS THE WHOLE WORKBOOK.  WS-SHEET-TBL (BUILT BACK WKSHNAM
039100*    IN 2000-SCAN-SHEET-TABLE) STILL HOLDS EVERY SHEET IN THE    WKSHNAM
039200*    WORKBOOK INCLUDING HEADER-ONLY ONES - THAT TABLE ALSO DOES  WKSHNAM
039300*    DOUBLE DUTY DRIVING THE CELLFILE WALK IN 4000-PROCESS-SHEETSWKSHNAM
039400*    BELOW, SO IT CANNOT BE PRUNED.  INSTEAD, CHG 5427 SKIPS THE WKSHNAM
039500*    HEADER-ONLY ENTRIES RIGHT HERE IN THE DERIVE LOOP - A SHEET WKSHNAM
039600*    WITH WS-TBL-LAST-ROW = ZERO NEVER MADE IT PAST WKSHRDR'S OWNWKSHNAM
039700*    3100-PROCESS-ONE-SHEET HEADER-ONLY CHECK, SO IT HAS NO      WKSHNAM
039800*    BUSINESS GETTING A DB TABLE NAME EITHER.  THE GENERATED     WKSHNAM
039900*    COUNT MUST THEN MATCH WKSHRDR'S LOADED-SHEET COUNT OR THE   WKSHNAM
040000*    BATCH IS FATAL.                                             WKSHNAM
040100 3000-DERIVE-TABLE-NAMES.                                        WKSHNAM
040200     MOVE ZERO TO WS-USED-TABLE-COUNT.                           WKSHNAM
040300     MOVE ZERO TO WS-TABLES-GENERATED.                           WKSHNAM
040400     MOVE 1 TO WS-TBL-IX.                                        WKSHNAM
040500 3010-DERIVE-TABLE-LOOP.                                         WKSHNAM
040600     IF WS-TBL-IX > WS-SHEET-COUNT                               WKSHNAM
040700         GO TO 3090-CHECK-TABLE-COUNT.                           WKSHNAM
040800*    CHG 5427 - SAME TEST WKSHRDR MAKES OFF THE IDENTICAL LAST-  WKSHNAM
040900*    ROW VALUE (WS-SHEET-LAST-ROW THERE, WS-TBL-LAST-ROW HERE) - WKSHNAM
041000*    ZERO MEANS THE SHEET'S ONLY RECORD WAS ITS OWN HEADER ROW,  WKSHNAM
041100*    SO IT WAS NEVER WRITTEN TO LOADEDFL AND MUST NOT GET A NAME.WKSHNAM
041200     IF WS-TBL-LAST-ROW (WS-TBL-IX) = ZERO                       WKSHNAM
041300         GO TO 3080-SKIP-HEADER-ONLY-TBL.                        WKSHNAM
041400     MOVE WS-TBL-SHEET-NAME (WS-TBL-IX) TO WS-GEN-NAME.          WKSHNAM
041500     PERFORM 3100-SANITIZE-NAME THRU 3100-EXIT.                  WKSHNAM
041600     PERFORM 3350-MAKE-TABLE-NAME-UNIQUE THRU 3350-EXIT.         WKSHNAM
041700     ADD 1 TO WS-USED-TABLE-COUNT.                               WKSHNAM
041800     MOVE WS-CAND-NAME                                           WKSHNAM
041900             TO WS-USED-TABLE-NAME (WS-USED-TABLE-COUNT).        WKSHNAM
042000     MOVE 'T' TO NM-KIND.                                        WKSHNAM
042100     MOVE WS-TBL-SHEET-NAME (WS-TBL-IX) TO NM-SHEET-NAME.        WKSHNAM
042200     MOVE WS-TBL-SHEET-NAME (WS-TBL-IX) TO NM-ORIGINAL.          WKSHNAM
042300     MOVE WS-CAND-NAME TO NM-GENERATED.                          WKSHNAM
042400     WRITE NM-NAME-MAP-RECORD.                                   WKSHNAM
042500     ADD 1 TO WS-TABLES-GENERATED.                               WKSHNAM
042600     ADD 1 TO WS-TBL-IX.                                         WKSHNAM
042700     GO TO 3010-DERIVE-TABLE-LOOP.                               WKSHNAM
042800*    HEADER-ONLY SHEET - NO SANITIZE, NO UNIQUENESS CHECK, NO    WKSHNAM
042900*    NAME-MAP RECORD, AND WS-TABLES-GENERATED DOES NOT ADVANCE.  WKSHNAM
043000*    ONLY THE INDEX MOVES SO THE LOOP CAN REACH THE NEXT ENTRY.  WKSHNAM
043100 3080-SKIP-HEADER-ONLY-TBL.                                      WKSHNAM
043200     ADD 1 TO WS-TBL-IX.                                         WKSHNAM
043300     GO TO 3010-DERIVE-TABLE-LOOP.                               WKSHNAM
043400*    CHG 5427 - THE MANDATORY CROSS CHECK.  WC-SHEETS-PROCESSED  WKSHNAM
043500*    IS READ OFF WKCTLFILE ALL THE WAY BACK IN 1600-READ-        WKSHNAM
043600*    CONTROL-REC AND IS WKSHRDR'S OWN COUNT OF SHEETS IT LOADED -WKSHNAM
043700*    THE ONLY NUMBER OUTSIDE THIS PROGRAM'S OWN RESCAN THAT CAN  WKSHNAM
043800*    ACTUALLY CATCH THE TWO STEPS DISAGREEING ABOUT WHAT WAS     WKSHNAM
043900*    LOADED.  COMPARING BACK AGAINST WS-SHEET-COUNT, AS THIS     WKSHNAM
044000*    PARAGRAPH USED TO, WOULD ONLY EVER BE CHECKING THIS LOOP    WKSHNAM
044100*    AGAINST THE TABLE IT ITSELF WALKED - A TAUTOLOGY THAT CAN   WKSHNAM
044200*    NEVER FIRE.                                                 WKSHNAM
044300 3090-CHECK-TABLE-COUNT.                                         WKSHNAM
044400     MOVE WC-SHEETS-PROCESSED TO WS-CHECK-SHEET-COUNT.           WKSHNAM
044500     MOVE WS-TABLES-GENERATED TO WS-CHECK-TABLE-COUNT.           WKSHNAM
044600     IF WS-TABLES-GENERATED NOT = WC-SHEETS-PROCESSED            WKSHNAM
044700         MOVE 'TABLE NAME COUNT DOES NOT MATCH SHEET COUNT'      WKSHNAM
044800                 TO WS-ABORT-MSG-TEXT                            WKSHNAM
044900         MOVE SPACES TO WS-ABORT-MSG-DETAIL                      WKSHNAM
045000         PERFORM 9800-ABORT-STRUCTURE THRU 9800-EXIT.            WKSHNAM
045100 3000-EXIT.                                                      WKSHNAM
045200     EXIT.                                                       WKSHNAM
045300*                                                                WKSHNAM
045400*    CHG 5312 - LOWER-CASE THE NAME AND TURN EMBEDDED SPACES     WKSHNAM
045500*    INTO UNDERSCORES.  TRAILING PAD IS LEFT ALONE - ONLY THE    WKSHNAM
045600*    SIGNIFICANT PART OF THE NAME (UP TO THE LAST NON-BLANK      WKSHNAM
045700*    CHARACTER) IS TOUCHED.  SHARED BY BOTH RULE 1 AND RULE 2 -  WKSHNAM
045800*    A TABLE NAME AND A COLUMN NAME ARE SANITIZED THE SAME WAY.  WKSHNAM
045900 3100-SANITIZE-NAME.                                             WKSHNAM
046000     PERFORM 3110-FIND-NAME-LEN THRU 3110-EXIT.                  WKSHNAM
046100     PERFORM 3120-REPLACE-EMBEDDED-SPACES THRU 3120-EXIT.        WKSHNAM
046200     INSPECT WS-GEN-NAME CONVERTING                              WKSHNAM
046300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                        WKSHNAM
046400             TO 'abcdefghijklmnopqrstuvwxyz'.                    WKSHNAM
046500 3100-EXIT.                                                      WKSHNAM
046600     EXIT.                                                       WKSHNAM
046700*                                                                WKSHNAM
046800*    WORKS BACKWARDS FROM THE END OF THE 40-BYTE FIELD LOOKING   WKSHNAM
046900*    FOR THE LAST NON-BLANK CHARACTER - THE SAME KIND OF TRAILINGWKSHNAM
047000*    TRIM THIS SHOP USES ANYWHERE A HOME-OFFICE FIELD MAY ARRIVE WKSHNAM
047100*    SHORTER THAN ITS DECLARED WIDTH.                            WKSHNAM
047200 3110-FIND-NAME-LEN.                                             WKSHNAM
047300     MOVE 40 TO WS-NAME-LEN.                                     WKSHNAM
047400 3115-FIND-NAME-LEN-LOOP.                                        WKSHNAM
047500     IF WS-NAME-LEN = 0                                          WKSHNAM
047600         GO TO 3110-EXIT.                                        WKSHNAM
047700     IF WS-GEN-CHAR (WS-NAME-LEN) NOT = SPACE                    WKSHNAM
047800         GO TO 3110-EXIT.                                        WKSHNAM
047900     SUBTRACT 1 FROM WS-NAME-LEN.                                WKSHNAM
048000     GO TO 3115-FIND-NAME-LEN-LOOP.                              WKSHNAM
048100 3110-EXIT.                                                      WKSHNAM
048200     EXIT.                                                       WKSHNAM
048300*                                                                WKSHNAM
048400*    CHG 5312 - WALKS ONLY THE SIGNIFICANT PORTION FOUND ABOVE,  WKSHNAM
048500*    ONE CHARACTER AT A TIME VIA THE WS-GEN-CHAR TABLE, SINCE    WKSHNAM
048600*    THIS SHOP'S COMPILER OF RECORD AT THE TIME HAD NO REFERENCE WKSHNAM
048700*    MODIFICATION TO LEAN ON FOR AN IN-PLACE BYTE SCAN.          WKSHNAM
048800 3120-REPLACE-EMBEDDED-SPACES.                                   WKSHNAM
048900     MOVE 1 TO WS-CHAR-IX.                                       WKSHNAM
049000 3125-REPLACE-SPACES-LOOP.                                       WKSHNAM
049100     IF WS-CHAR-IX > WS-NAME-LEN                                 WKSHNAM
049200         GO TO 3120-EXIT.                                        WKSHNAM
049300     IF WS-GEN-CHAR (WS-CHAR-IX) = SPACE                         WKSHNAM
049400         MOVE '_' TO WS-GEN-CHAR (WS-CHAR-IX).                   WKSHNAM
049500     ADD 1 TO WS-CHAR-IX.                                        WKSHNAM
049600     GO TO 3125-REPLACE-SPACES-LOOP.                             WKSHNAM
049700 3120-EXIT.                                                      WKSHNAM
049800     EXIT.                                                       WKSHNAM
049900*                                                                WKSHNAM
050000*    CHG 5391 - IF THE SANITIZED NAME IS ALREADY IN USE WITHIN   WKSHNAM
050100*    ITS SCOPE, TACK ON A NUMERIC SUFFIX AND TRY AGAIN.  SCOPE   WKSHNAM
050200*    FOR A TABLE NAME IS THE WHOLE WORKBOOK (WS-USED-TABLE-NAMES WKSHNAM
050300*    IS NEVER RESET); SCOPE FOR A COLUMN NAME IS ONE SHEET       WKSHNAM
050400*    (WS-USED-COL-COUNT IS RESET IN 4100 FOR EVERY SHEET).       WKSHNAM
050500 3350-MAKE-TABLE-NAME-UNIQUE.                                    WKSHNAM
050600     MOVE ZERO TO WS-SUFFIX.                                     WKSHNAM
050700     MOVE WS-GEN-NAME TO WS-CAND-NAME.                           WKSHNAM
050800 3355-CHECK-TABLE-NAME.                                          WKSHNAM
050900     MOVE 1 TO WS-TBL-IX2.                                       WKSHNAM
051000 3357-SCAN-USED-TABLE.                                           WKSHNAM
051100     IF WS-TBL-IX2 > WS-USED-TABLE-COUNT                         WKSHNAM
051200         GO TO 3350-EXIT.                                        WKSHNAM
051300     IF WS-USED-TABLE-NAME (WS-TBL-IX2) = WS-CAND-NAME           WKSHNAM
051400         ADD 1 TO WS-SUFFIX                                      WKSHNAM
051500         PERFORM 3360-APPEND-SUFFIX THRU 3360-EXIT               WKSHNAM
051600         GO TO 3355-CHECK-TABLE-NAME.                            WKSHNAM
051700     ADD 1 TO WS-TBL-IX2.                                        WKSHNAM
051800     GO TO 3357-SCAN-USED-TABLE.                                 WKSHNAM
051900 3350-EXIT.                                                      WKSHNAM
052000     EXIT.                                                       WKSHNAM
052100*                                                                WKSHNAM
052200*    SHARED BY BOTH THE TABLE-NAME AND COLUMN-NAME UNIQUENESS    WKSHNAM
052300*    PARAGRAPHS - REBUILDS THE CANDIDATE AS THE SANITIZED NAME,  WKSHNAM
052400*    AN UNDERSCORE, AND THE SUFFIX NUMBER, THEN THE CALLER       WKSHNAM
052500*    RE-CHECKS THE NEW CANDIDATE AGAINST ITS OWN USED-NAME TABLE.WKSHNAM
052600 3360-APPEND-SUFFIX.                                             WKSHNAM
052700     MOVE WS-SUFFIX TO WS-SUFFIX-ED.                             WKSHNAM
052800     MOVE SPACES TO WS-CAND-NAME.                                WKSHNAM
052900     STRING WS-GEN-NAME    DELIMITED BY SPACE                    WKSHNAM
053000            '_'            DELIMITED BY SIZE                     WKSHNAM
053100            WS-SUFFIX-ED   DELIMITED BY SIZE                     WKSHNAM
053200       INTO WS-CAND-NAME.                                        WKSHNAM
053300 3360-EXIT.                                                      WKSHNAM
053400     EXIT.                                                       WKSHNAM
053500*                                                                WKSHNAM
053600*    COLUMN-NAME TWIN OF 3350 ABOVE - SEPARATE PARAGRAPH RATHER  WKSHNAM
053700*    THAN A SHARED ONE BECAUSE THE TWO CHECK DIFFERENT USED-NAME WKSHNAM
053800*    TABLES WITH DIFFERENT SCOPES, NOT BECAUSE THE LOGIC DIFFERS.WKSHNAM
053900 3450-MAKE-COLUMN-NAME-UNIQUE.                                   WKSHNAM
054000     MOVE ZERO TO WS-SUFFIX.                                     WKSHNAM
054100     MOVE WS-GEN-NAME TO WS-CAND-NAME.                           WKSHNAM
054200 3455-CHECK-COLUMN-NAME.                                         WKSHNAM
054300     MOVE 1 TO WS-TBL-IX2.                                       WKSHNAM
054400 3457-SCAN-USED-COLUMN.                                          WKSHNAM
054500     IF WS-TBL-IX2 > WS-USED-COL-COUNT                           WKSHNAM
054600         GO TO 3450-EXIT.                                        WKSHNAM
054700     IF WS-USED-COL-NAME (WS-TBL-IX2) = WS-CAND-NAME             WKSHNAM
054800         ADD 1 TO WS-SUFFIX                                      WKSHNAM
054900         PERFORM 3360-APPEND-SUFFIX THRU 3360-EXIT               WKSHNAM
055000         GO TO 3455-CHECK-COLUMN-NAME.                           WKSHNAM
055100     ADD 1 TO WS-TBL-IX2.                                        WKSHNAM
055200     GO TO 3457-SCAN-USED-COLUMN.                                WKSHNAM
055300 3450-EXIT.                                                      WKSHNAM
055400     EXIT.                                                       WKSHNAM
055500*                                                                WKSHNAM
055600*    RULE 1 CONSUMED CELLFILE ITS OWN WAY (2000-SCAN-SHEET-TABLE WKSHNAM
055700*    CLOSES IT AT END OF FILE) SO RULE 2 NEEDS ITS OWN FRESH PASSWKSHNAM
055800*    FROM THE TOP - SAME OPEN/READ-AHEAD IDIOM AS WKSHRDR'S OWN  WKSHNAM
055900*    2500-REOPEN-CELLFILE.                                       WKSHNAM
056000 3500-REOPEN-CELLFILE.                                           WKSHNAM
056100     OPEN INPUT CELLFILE.                                        WKSHNAM
056200     MOVE 'N' TO WS-CEL-EOF-SW.                                  WKSHNAM
056300     PERFORM 3510-READ-CELL THRU 3510-EXIT.                      WKSHNAM
056400 3500-EXIT.                                                      WKSHNAM
056500     EXIT.                                                       WKSHNAM
056600*                                                                WKSHNAM
056700*    THE ONE READ PARAGRAPH FOR ALL OF RULE 2 - EVERYTHING BELOW WKSHNAM
056800*    TESTS CEL-EOF RATHER THAN CODING ITS OWN AT END, SAME       WKSHNAM
056900*    PATTERN AS WKSHRDR'S 2600-READ-CELL.                        WKSHNAM
057000 3510-READ-CELL.                                                 WKSHNAM
057100     READ CELLFILE                                               WKSHNAM
057200         AT END MOVE 'Y' TO WS-CEL-EOF-SW.                       WKSHNAM
057300 3510-EXIT.                                                      WKSHNAM
057400     EXIT.                                                       WKSHNAM
057500*                                                                WKSHNAM
057600*    RULE 2 - WALK THE SAME SHEETS IN THE SAME ORDER AS PASS 1   WKSHNAM
057700*    AND DERIVE COLUMN NAMES FOR EVERY ONE THAT HAS DATA.  THIS  WKSHNAM
057800*    LOOP WALKS ALL OF WS-SHEET-TBL, INCLUDING HEADER-ONLY       WKSHNAM
057900*    SHEETS - THOSE STILL HAVE TO BE STEPPED PAST IN CELLFILE    WKSHNAM
058000*    (VIA 4180-SKIP-SHEET-CELLS) EVEN THOUGH THEY GENERATE NO    WKSHNAM
058100*    COLUMN NAMES, OR THE READ POINTER WOULD LAND ON THE WRONG   WKSHNAM
058200*    SHEET FOR EVERY ENTRY AFTER THE SKIPPED ONE.                WKSHNAM
058300 4000-PROCESS-SHEETS.                                            WKSHNAM
058400     MOVE 1 TO WS-TBL-IX.                                        WKSHNAM
058500 4010-PROCESS-SHEETS-LOOP.                                       WKSHNAM
058600     IF WS-TBL-IX > WS-SHEET-COUNT                               WKSHNAM
058700         GO TO 4000-EXIT.                                        WKSHNAM
058800     PERFORM 4100-PROCESS-ONE-SHEET-COLS THRU 4100-EXIT.         WKSHNAM
058900     ADD 1 TO WS-TBL-IX.                                         WKSHNAM
059000     GO TO 4010-PROCESS-SHEETS-LOOP.                             WKSHNAM
059100 4000-EXIT.                                                      WKSHNAM
059200     EXIT.                                                       WKSHNAM
059300*                                                                WKSHNAM
059400*    CHG 4783 - A SHEET CAN HAVE PASSED WKSHRDR'S HEADER-ONLY    WKSHNAM
059500*    CHECK (IT HAD DATA ROWS ON PAPER) AND STILL HAVE LANDED     WKSHNAM
059600*    ZERO ROWS ON LOADEDFL IF EVERY ONE OF THOSE ROWS CAME BACK  WKSHNAM
059700*    ALL-CELLS-EMPTY - WS-DATA-SHEET-TBL, BUILT FROM LOADEDFL    WKSHNAM
059800*    ITSELF, IS THE ONLY WAY TO TELL THAT CASE APART FROM A      WKSHNAM
059900*    SHEET THAT ACTUALLY HAS SOMETHING TO NAME COLUMNS FOR.      WKSHNAM
060000 4100-PROCESS-ONE-SHEET-COLS.                                    WKSHNAM
060100     PERFORM 4150-CHECK-HAS-DATA THRU 4150-EXIT.                 WKSHNAM
060200     IF NOT WS-SHEET-HAS-DATA                                    WKSHNAM
060300         PERFORM 4900-LOG-DATA-EMPTY THRU 4900-EXIT              WKSHNAM
060400         PERFORM 4180-SKIP-SHEET-CELLS THRU 4180-EXIT            WKSHNAM
060500         GO TO 4100-EXIT.                                        WKSHNAM
060600     MOVE ZERO TO WS-USED-COL-COUNT.                             WKSHNAM
060700     MOVE ZERO TO WS-HDR-COL-COUNT.                              WKSHNAM
060800     PERFORM 4110-BUILD-COLUMNS THRU 4110-EXIT.                  WKSHNAM
060900     PERFORM 4120-CHECK-COLUMN-COUNT THRU 4120-EXIT.             WKSHNAM
061000     PERFORM 4185-SKIP-REMAINING-CELLS THRU 4185-EXIT.           WKSHNAM
061100 4100-EXIT.                                                      WKSHNAM
061200     EXIT.                                                       WKSHNAM
061300*                                                                WKSHNAM
061400*    RE-READS ROW ZERO OF THE SHEET - THE SAME HEADER ROW        WKSHNAM
061500*    WKSHRDR ALREADY VALIDATED - AND DERIVES A COLUMN NAME FROM  WKSHNAM
061600*    EACH HEADER CELL'S STRING VALUE.                            WKSHNAM
061700 4110-BUILD-COLUMNS.                                             WKSHNAM
061800     IF CEL-EOF                                                  WKSHNAM
061900         GO TO 4110-EXIT.                                        WKSHNAM
062000     IF CR-SHEET-NAME NOT = WS-TBL-SHEET-NAME (WS-TBL-IX)        WKSHNAM
062100         GO TO 4110-EXIT.                                        WKSHNAM
062200     IF CR-ROW-NUM NOT = ZERO                                    WKSHNAM
062300         GO TO 4110-EXIT.                                        WKSHNAM
062400     MOVE CR-STRING-VAL TO WS-GEN-NAME.                          WKSHNAM
062500     PERFORM 3100-SANITIZE-NAME THRU 3100-EXIT.                  WKSHNAM
062600     PERFORM 3450-MAKE-COLUMN-NAME-UNIQUE THRU 3450-EXIT.        WKSHNAM
062700     ADD 1 TO WS-USED-COL-COUNT.                                 WKSHNAM
062800     MOVE WS-CAND-NAME TO WS-USED-COL-NAME (WS-USED-COL-COUNT).  WKSHNAM
062900     MOVE 'C' TO NM-KIND.                                        WKSHNAM
063000     MOVE WS-TBL-SHEET-NAME (WS-TBL-IX) TO NM-SHEET-NAME.        WKSHNAM
063100     MOVE CR-STRING-VAL TO NM-ORIGINAL.                          WKSHNAM
063200     MOVE WS-CAND-NAME TO NM-GENERATED.                          WKSHNAM
063300     WRITE NM-NAME-MAP-RECORD.                                   WKSHNAM
063400     ADD 1 TO WS-HDR-COL-COUNT.                                  WKSHNAM
063500     ADD 1 TO WS-COLUMNS-GENERATED.                              WKSHNAM
063600     PERFORM 3510-READ-CELL THRU 3510-EXIT.                      WKSHNAM
063700     GO TO 4110-BUILD-COLUMNS.                                   WKSHNAM
063800 4110-EXIT.                                                      WKSHNAM
063900     EXIT.                                                       WKSHNAM
064000*                                                                WKSHNAM
064100*    RULE 2'S OWN VERSION OF THE MANDATORY COUNT CHECK - EVERY   WKSHNAM
064200*    HEADER CELL COUNTED IN WS-HDR-COL-COUNT MUST HAVE PRODUCED  WKSHNAM
064300*    EXACTLY ONE ENTRY IN WS-USED-COL-NAMES, PER SHEET.          WKSHNAM
064400 4120-CHECK-COLUMN-COUNT.                                        WKSHNAM
064500     IF WS-USED-COL-COUNT NOT = WS-HDR-COL-COUNT                 WKSHNAM
064600         MOVE 'COLUMN NAME COUNT MISMATCH, SHEET'                WKSHNAM
064700                 TO WS-ABORT-MSG-TEXT                            WKSHNAM
064800         MOVE WS-TBL-SHEET-NAME (WS-TBL-IX)                      WKSHNAM
064900                 TO WS-ABORT-MSG-DETAIL                          WKSHNAM
065000         PERFORM 9800-ABORT-STRUCTURE THRU 9800-EXIT.            WKSHNAM
065100 4120-EXIT.                                                      WKSHNAM
065200     EXIT.                                                       WKSHNAM
065300*                                                                WKSHNAM
065400*    LINEAR SEARCH OF WS-DATA-SHEET-TBL (BUILT IN 2500-SCAN-     WKSHNAM
065500*    DATA-SHEETS OFF LOADEDFL) FOR THE SHEET WS-TBL-IX POINTS    WKSHNAM
065600*    AT.  FOUND MEANS AT LEAST ONE ROW OF THIS SHEET SURVIVED    WKSHNAM
065700*    ALL THE WAY TO LOADEDFL; NOT FOUND MEANS EVERY ROW WAS      WKSHNAM
065800*    EITHER MISSING OR ALL-CELLS-EMPTY.                          WKSHNAM
065900 4150-CHECK-HAS-DATA.                                            WKSHNAM
066000     MOVE 'N' TO WS-HAS-DATA-SW.                                 WKSHNAM
066100     MOVE 1 TO WS-TBL-IX2.                                       WKSHNAM
066200 4155-CHECK-HAS-DATA-LOOP.                                       WKSHNAM
066300     IF WS-TBL-IX2 > WS-DATA-SHEET-COUNT                         WKSHNAM
066400         GO TO 4150-EXIT.                                        WKSHNAM
066500     IF WS-DATA-SHT-NAME (WS-TBL-IX2)                            WKSHNAM
066600             = WS-TBL-SHEET-NAME (WS-TBL-IX)                     WKSHNAM
066700         MOVE 'Y' TO WS-HAS-DATA-SW                              WKSHNAM
066800         GO TO 4150-EXIT.                                        WKSHNAM
066900     ADD 1 TO WS-TBL-IX2.                                        WKSHNAM
067000     GO TO 4155-CHECK-HAS-DATA-LOOP.                             WKSHNAM
067100 4150-EXIT.                                                      WKSHNAM
067200     EXIT.                                                       WKSHNAM
067300*                                                                WKSHNAM
067400*    CHG 4783 - USED ONLY FOR A DATA-EMPTY SHEET.  THE HEADER    WKSHNAM
067500*    ROW WAS NEVER READ FOR THIS SHEET (NO COLUMN NAMES ARE      WKSHNAM
067600*    NEEDED), SO THE WHOLE SHEET - HEADER AND ALL - MUST BE      WKSHNAM
067700*    STEPPED PAST HERE INSTEAD OF JUST THE DATA ROWS.            WKSHNAM
067800 4180-SKIP-SHEET-CELLS.                                          WKSHNAM
067900     IF CEL-EOF                                                  WKSHNAM
068000         GO TO 4180-EXIT.                                        WKSHNAM
068100     IF CR-SHEET-NAME NOT = WS-TBL-SHEET-NAME (WS-TBL-IX)        WKSHNAM
068200         GO TO 4180-EXIT.                                        WKSHNAM
068300     PERFORM 3510-READ-CELL THRU 3510-EXIT.                      WKSHNAM
068400     GO TO 4180-SKIP-SHEET-CELLS.                                WKSHNAM
068500 4180-EXIT.                                                      WKSHNAM
068600     EXIT.                                                       WKSHNAM
068700*                                                                WKSHNAM
068800*    USED FOR A SHEET THAT DID HAVE COLUMNS BUILT - 4110-BUILD-  WKSHNAM
068900*    COLUMNS ONLY CONSUMED ROW ZERO, SO THIS PARAGRAPH STEPS     WKSHNAM
069000*    THE READ POINTER PAST THE REMAINING DATA ROWS OF THE SAME   WKSHNAM
069100*    SHEET SO 4010-PROCESS-SHEETS-LOOP LANDS ON THE NEXT SHEET.  WKSHNAM
069200 4185-SKIP-REMAINING-CELLS.                                      WKSHNAM
069300     IF CEL-EOF                                                  WKSHNAM
069400         GO TO 4185-EXIT.                                        WKSHNAM
069500     IF CR-SHEET-NAME NOT = WS-TBL-SHEET-NAME (WS-TBL-IX)        WKSHNAM
069600         GO TO 4185-EXIT.                                        WKSHNAM
069700     PERFORM 3510-READ-CELL THRU 3510-EXIT.                      WKSHNAM
069800     GO TO 4185-SKIP-REMAINING-CELLS.                            WKSHNAM
069900 4185-EXIT.                                                      WKSHNAM
070000     EXIT.                                                       WKSHNAM
070100*                                                                WKSHNAM
070200*    NOT FATAL - A DATA-EMPTY SHEET IS AN ORDINARY (IF UNUSUAL)  WKSHNAM
070300*    OUTCOME, JUST WORTH FLAGGING SO THE DBA CAN CONFIRM IT WAS  WKSHNAM
070400*    EXPECTED BEFORE THE REAL LOAD JOB RUNS AGAINST A WORKBOOK   WKSHNAM
070500*    WITH ONE FEWER TABLE THAN TABS.                             WKSHNAM
070600 4900-LOG-DATA-EMPTY.                                            WKSHNAM
070700     ADD 1 TO WS-SHEETS-DATA-EMPTY.                              WKSHNAM
070800     MOVE SPACES TO LP-LOG-LINE.                                 WKSHNAM
070900     STRING WS-TBL-SHEET-NAME (WS-TBL-IX) DELIMITED BY SPACE     WKSHNAM
071000            ' - DATA EMPTY, SKIPPING'      DELIMITED BY SIZE     WKSHNAM
071100       INTO LP-LOG-LINE.                                         WKSHNAM
071200     WRITE LP-LOG-LINE.                                          WKSHNAM
071300 4900-EXIT.                                                      WKSHNAM
071400     EXIT.                                                       WKSHNAM
071500*                                                                WKSHNAM
071600*    LAST LOG ENTRIES FOR THE WHOLE BATCH - THIS STEP'S OWN      WKSHNAM
071700*    TOTALS, THE READER'S TOTALS CARRIED OVER ON WKCTLFILE, AND  WKSHNAM
071800*    FINALLY THE COMPLETION LINE.  WC-SHEETS-PROCESSED ET AL.    WKSHNAM
071900*    ARE REFERENCED HERE DIRECTLY OUT OF THE WKCTLFILE FD AREA - WKSHNAM
072000*    THE SAME FIELDS THE COUNT-MISMATCH CHECK IN 3090 USES.      WKSHNAM
072100 9000-WRITE-COMPLETION.                                          WKSHNAM
072200     MOVE WS-TABLES-GENERATED TO WS-TABLES-GEN-ED.               WKSHNAM
072300     MOVE WS-SHEETS-DATA-EMPTY TO WS-SHEETS-EMPTY-ED.            WKSHNAM
072400     MOVE WS-COLUMNS-GENERATED TO WS-COLS-GEN-ED.                WKSHNAM
072500     MOVE SPACES TO LP-LOG-LINE.                                 WKSHNAM
072600     STRING 'WKSHNAM TOTALS - TABLES '  DELIMITED BY SIZE        WKSHNAM
072700            WS-TABLES-GEN-ED            DELIMITED BY SIZE        WKSHNAM
072800            ' SHEETS DATA EMPTY '       DELIMITED BY SIZE        WKSHNAM
072900            WS-SHEETS-EMPTY-ED          DELIMITED BY SIZE        WKSHNAM
073000            ' COLUMNS '                 DELIMITED BY SIZE        WKSHNAM
073100            WS-COLS-GEN-ED              DELIMITED BY SIZE        WKSHNAM
073200       INTO LP-LOG-LINE.                                         WKSHNAM
073300     WRITE LP-LOG-LINE.                                          WKSHNAM
073400     MOVE SPACES TO LP-LOG-LINE.                                 WKSHNAM
073500     STRING 'BATCH GRAND TOTALS - SHEETS OK ' DELIMITED BY SIZE  WKSHNAM
073600            WC-SHEETS-PROCESSED               DELIMITED BY SIZE  WKSHNAM
073700            ' SKIPPED '                       DELIMITED BY SIZE  WKSHNAM
073800            WC-SHEETS-SKIPPED                 DELIMITED BY SIZE  WKSHNAM
073900            ' ROWS OK '                       DELIMITED BY SIZE  WKSHNAM
074000            WC-ROWS-LOADED                    DELIMITED BY SIZE  WKSHNAM
074100            ' SKIPPED '                       DELIMITED BY SIZE  WKSHNAM
074200            WC-ROWS-SKIPPED                   DELIMITED BY SIZE  WKSHNAM
074300       INTO LP-LOG-LINE.                                         WKSHNAM
074400     WRITE LP-LOG-LINE.                                          WKSHNAM
074500     MOVE 'Done.' TO LP-LOG-LINE.                                WKSHNAM
074600     WRITE LP-LOG-LINE.                                          WKSHNAM
074700     DISPLAY 'Done.'.                                            WKSHNAM
074800 9000-EXIT.                                                      WKSHNAM
074900     EXIT.                                                       WKSHNAM
075000*                                                                WKSHNAM
075100*    LOADEDFL WAS ALREADY CLOSED BACK IN 2500-SCAN-DATA-SHEETS   WKSHNAM
075200*    ONCE ITS ONE TRIP THROUGH WAS DONE - NOT NEEDED AGAIN AFTER WKSHNAM
075300*    THAT, SO IT DOES NOT APPEAR IN THIS FINAL CLOSE LIST.       WKSHNAM
075400 9500-CLOSE-FILES.                                               WKSHNAM
075500     CLOSE CELLFILE WKCTLFILE NAMEMAPFL LOGFILE.                 WKSHNAM
075600 9500-EXIT.                                                      WKSHNAM
075700     EXIT.                                                       WKSHNAM
075800*                                                                WKSHNAM
075900*    A STRUCTURAL PROBLEM THE PRIOR STEP SHOULD HAVE CAUGHT, OR  WKSHNAM
076000*    A CROSS-STEP MISMATCH BETWEEN WHAT WKSHRDR LOADED AND WHAT  WKSHNAM
076100*    THIS STEP FOUND WHEN IT WALKED THE SAME EXTRACT AGAIN.      WKSHNAM
076200*    LOG IT, TELL THE CONSOLE, GO DOWN - NAMEMAPFL IS LEFT       WKSHNAM
076300*    WHATEVER PARTIAL STATE IT WAS IN, SINCE A STRUCTURAL ABORT  WKSHNAM
076400*    MEANS THE DBA SHOULD NOT TRUST ANY OF IT ANYWAY.            WKSHNAM
076500 9800-ABORT-STRUCTURE.                                           WKSHNAM
076600     MOVE SPACES TO LP-LOG-LINE.                                 WKSHNAM
076700     STRING 'WKSHNAM STRUCTURAL ERROR - ' DELIMITED BY SIZE      WKSHNAM
076800            WS-ABORT-MSG-TEXT       DELIMITED BY SIZE            WKSHNAM
076900            ' '                     DELIMITED BY SIZE            WKSHNAM
077000            WS-ABORT-MSG-DETAIL     DELIMITED BY SIZE            WKSHNAM
077100       INTO LP-LOG-LINE.                                         WKSHNAM
077200     WRITE LP-LOG-LINE.                                          WKSHNAM
077300     DISPLAY LP-LOG-LINE.                                        WKSHNAM
077400     STOP RUN.                                                   WKSHNAM
077500 9800-EXIT.                                                      WKSHNAM
077600     EXIT.                                                       WKSHNAM
