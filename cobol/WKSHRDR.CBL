000100*                                                                WKSHRDR
000200*****************************************************************WKSHRDR
000300*    WKSHRDR  -  WORKSHEET CELL EXTRACT READER.                  WKSHRDR
000400*                                                                WKSHRDR
000500*    READS THE FLATTENED CELL EXTRACT (CELL-FILE) THAT HOME      WKSHRDR
000600*    OFFICE PRODUCES FROM AN INCOMING JOURNAL WORKBOOK, ONE CELL WKSHRDR
000700*    PER RECORD, AND BUILDS LOADED-FILE - ONE RECORD PER DATA    WKSHRDR
000800*    ROW, EACH VALUE CONVERTED TO ITS PROPER TYPE.  THE FIRST    WKSHRDR
000900*    ROW (ROW NUMBER ZERO) OF EVERY SHEET IS THE COLUMN HEADER   WKSHRDR
001000*    AND IS NOT ITSELF LOADED.  RUN TOTALS ARE HANDED FORWARD TO WKSHRDR
001100*    WKSHNAM ON WKCTLFILE SO THE NAME-GENERATOR STEP DOES NOT    WKSHRDR
001200*    HAVE TO RE-COUNT WHAT THIS STEP ALREADY COUNTED.            WKSHRDR
001300*                                                                WKSHRDR
001400*    THIS PROGRAM STARTED LIFE AS THE HOME OFFICE A/P CARD-IMAGE WKSHRDR
001500*    VOUCHER LOADER.  WHEN HOME OFFICE RETIRED THE A/P EXTRACT INWKSHRDR
001600*    2001 THE NUMBER SAT IDLE UNTIL THE WORKSHEET LOADER PROJECT WKSHRDR
001700*    PICKED IT BACK UP IN 2013 - SEE THE MODIFICATION HISTORY.   WKSHRDR
001800*****************************************************************WKSHRDR
001900*    PROGRAM ..... WKSHRDR                                       WKSHRDR
002000*    RELATED ..... WKSHNAM, WKCEL, WKLOD, WKCTL                  WKSHRDR
002100*****************************************************************WKSHRDR
002200*    MODIFICATION HISTORY                                        WKSHRDR
002300*                                                                WKSHRDR
002400*    DATE        BY   CHG NO   DESCRIPTION                       WKSHRDR
002500*    ----------  ---  -------  --------------------------------  WKSHRDR
002600*    03/14/1988  RTB  ------   ORIGINAL WRITE-UP.  READS THE HOMEWKSHRDR
002700*                              OFFICE A/P CARD-IMAGE EXTRACT     WKSHRDR
002800*                              (FORMAT 4) AND BUILDS THE WEEKLY  WKSHRDR
002900*                              VOUCHER WORK FILE.                WKSHRDR
003000*    08/02/1989  RTB  0512     ADDED FISCAL YEAR EDIT PER THE    WKSHRDR
003100*                              COMPTROLLER'S MEMO OF 07/26/1989. WKSHRDR
003200*    01/22/1991  DGH  0698     FIXED VOUCHER SEQUENCE WRAP AT    WKSHRDR
003300*                              9999 - RAN NEGATIVE ON THE MARCH  WKSHRDR
003400*                              CYCLE.                            WKSHRDR
003500*    11/05/1993  RTB  0921     CONVERTED FROM CARD READER TO TAPEWKSHRDR
003600*                              INPUT WHEN THE 029 KEYPUNCH ROOM  WKSHRDR
003700*                              CLOSED.                           WKSHRDR
003800*    06/17/1996  DGH  1204     SPLIT VOUCHER TOTALS BY REGION FORWKSHRDR
003900*                              THE NEW CHART OF ACCOUNTS.        WKSHRDR
004000*    12/03/1998  RTB  1450     Y2K - EXPANDED ALL 2-DIGIT YEAR   WKSHRDR
004100*                              FIELDS TO 4 DIGITS.  VOUCHER DATE WKSHRDR
004200*                              WINDOWING LOGIC REMOVED.          WKSHRDR
004300*    02/09/1999  RTB  1451     Y2K FOLLOW-UP - RE-RAN THE 1998   WKSHRDR
004400*                              CENTURY TEST DECK.  NO FURTHER    WKSHRDR
004500*                              FINDINGS.                         WKSHRDR
004600*    05/30/2001  DGH  1699     RETIRED THE VOUCHER WORK FILE.    WKSHRDR
004700*                              HOME OFFICE MOVED A/P OFF THIS    WKSHRDR
004800*                              SYSTEM ENTIRELY.                  WKSHRDR
004900*    09/03/2013  RTB  4471     PROGRAM RENUMBERED AND GUTTED FOR WKSHRDR
005000*                              THE WORKSHEET LOADER PROJECT. HOMEWKSHRDR
005100*                              OFFICE NOW SENDS JOURNAL WORKBOOKSWKSHRDR
005200*                              INSTEAD OF A/P CARDS.  THIS STEP  WKSHRDR
005300*                              READS THE CELL EXTRACT AND BUILDS WKSHRDR
005400*                              LOADED-FILE FOR WKSHNAM.          WKSHRDR
005500*    04/22/2014  RTB  4602     WIDENED THE STRING CELL VALUE TO  WKSHRDR
005600*                              40 BYTES, SEE WKCEL.              WKSHRDR
005700*    01/14/2015  RTB  4780     ADDED THE TWO-PASS SHEET TABLE SO WKSHRDR
005800*                              GAP ROWS (NO CELLS AT ALL FOR A   WKSHRDR
005900*                              ROW NUMBER) CAN BE DETECTED AND   WKSHRDR
006000*                              LOGGED INSTEAD OF SILENTLY DROPPEDWKSHRDR
006100*    02/11/2016  JEC  5108     FILE STATUS CHECKS MOVED HERE FROMWKSHRDR
006200*                              THE SELECT COPYBOOKS.             WKSHRDR
006300*    11/06/2017  JEC  5311     ACCOUNTED FOR THE PAD BYTE BEHIND WKSHRDR
006400*                              CR-NUM-VAL, SEE WKCEL.            WKSHRDR
006500*    07/19/2018  JEC  5390     STRUCTURAL ABORT MESSAGE NOW NAMESWKSHRDR
006600*                              THE OFFENDING SHEET PER DBA REQ.  WKSHRDR
006700*                              (THEY WERE TIRED OF GREPPING THE  WKSHRDR
006800*                              WHOLE CELL EXTRACT TO FIND IT).   WKSHRDR
006900*    03/02/2019  JEC  5420     DBA AUDIT ASKED FOR MORE INLINE   WKSHRDR
007000*                              RATIONALE THROUGH THE PROCEDURE   WKSHRDR
007100*                              DIVISION SINCE THIS STEP FEEDS    WKSHRDR
007200*                              WKSHNAM'S ABORT LOGIC OFF WKCTL.  WKSHRDR
007300*                              NO LOGIC CHANGED, COMMENTS ONLY.  WKSHRDR
007400*****************************************************************WKSHRDR
007500 IDENTIFICATION DIVISION.                                        WKSHRDR
007600 PROGRAM-ID.     WKSHRDR.                                        WKSHRDR
007700 AUTHOR.         R T BRANNIGAN.                                  WKSHRDR
007800 INSTALLATION.   DATA PROCESSING - HOME OFFICE.                  WKSHRDR
007900 DATE-WRITTEN.   03/14/1988.                                     WKSHRDR
008000 DATE-COMPILED.                                                  WKSHRDR
008100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.       WKSHRDR
008200*                                                                WKSHRDR
008300 ENVIRONMENT DIVISION.                                           WKSHRDR
008400 CONFIGURATION SECTION.                                          WKSHRDR
008500 SOURCE-COMPUTER.   IBM-370.                                     WKSHRDR
008600 OBJECT-COMPUTER.   IBM-370.                                     WKSHRDR
008700 SPECIAL-NAMES.                                                  WKSHRDR
008800     C01 IS TOP-OF-FORM.                                         WKSHRDR
008900*                                                                WKSHRDR
009000 INPUT-OUTPUT SECTION.                                           WKSHRDR
009100 FILE-CONTROL.                                                   WKSHRDR
009200     COPY WKSHCEL.                                               WKSHRDR
009300     COPY WKSHLSL.                                               WKSHRDR
009400     COPY WKSHCSL.                                               WKSHRDR
009500     SELECT LOGFILE ASSIGN TO WKLOGO                             WKSHRDR
009600            ORGANIZATION IS LINE SEQUENTIAL                      WKSHRDR
009700            ACCESS MODE IS SEQUENTIAL                            WKSHRDR
009800            FILE STATUS IS FL-LOG-STATUS.                        WKSHRDR
009900*                                                                WKSHRDR
010000 DATA DIVISION.                                                  WKSHRDR
010100 FILE SECTION.                                                   WKSHRDR
010200*                                                                WKSHRDR
010300 FD  CELLFILE                                                    WKSHRDR
010400     LABEL RECORDS ARE STANDARD                                  WKSHRDR
010500     RECORDING MODE IS F                                         WKSHRDR
010600     DATA RECORD IS CR-CELL-RECORD.                              WKSHRDR
010700     COPY WKCEL.                                                 WKSHRDR
010800*                                                                WKSHRDR
010900 FD  LOADEDFL                                                    WKSHRDR
011000     LABEL RECORDS ARE STANDARD                                  WKSHRDR
011100     RECORDING MODE IS F                                         WKSHRDR
011200     DATA RECORD IS LR-LOADED-ROW.                               WKSHRDR
011300     COPY WKLOD.                                                 WKSHRDR
011400*                                                                WKSHRDR
011500 FD  WKCTLFILE                                                   WKSHRDR
011600     LABEL RECORDS ARE STANDARD                                  WKSHRDR
011700     RECORDING MODE IS F                                         WKSHRDR
011800     DATA RECORD IS WC-CONTROL-RECORD.                           WKSHRDR
011900     COPY WKCTL.                                                 WKSHRDR
012000*                                                                WKSHRDR
012100 FD  LOGFILE                                                     WKSHRDR
012200     LABEL RECORDS ARE OMITTED                                   WKSHRDR
012300     DATA RECORD IS LP-LOG-LINE.                                 WKSHRDR
012400 01  LP-LOG-LINE                 PIC X(132).                     WKSHRDR
012500*                                                                WKSHRDR
012600 WORKING-STORAGE SECTION.                                        WKSHRDR
012700*                                                                WKSHRDR
012800*    CHG 4471 - RUNTIME PARAMETER AREA.  THE CELL EXTRACT NAME   WKSHRDR
012900*    COMES IN AS THE ONE AND ONLY JOB ARGUMENT, NOT A DD NAME -  WKSHRDR
013000*    HOME OFFICE WANTED THE SAME LOAD SCRIPT TO WORK NO MATTER   WKSHRDR
013100*    WHICH WORKBOOK THEY SEND THAT WEEK.  KEPT AS A STANDALONE   WKSHRDR
013200*    77 LEVEL, SAME AS THE EOF AND VALID-ROW SWITCHES BELOW -    WKSHRDR
013300*    SHOP STANDARD IS 77 FOR A LONE SCALAR THAT NEVER GROUPS     WKSHRDR
013400*    WITH ANYTHING ELSE.                                         WKSHRDR
013500 77  WS-ARG-COUNT                PIC 9(02) COMP VALUE ZERO.      WKSHRDR
013600 01  WS-CELL-FILENAME            PIC X(80) VALUE SPACES.         WKSHRDR
013700*                                                                WKSHRDR
013800 01  FL-CEL-STATUS               PIC XX VALUE SPACES.            WKSHRDR
013900     88  CEL-OK                          VALUE '00'.             WKSHRDR
014000     88  CEL-AT-END                      VALUE '10'.             WKSHRDR
014100 01  FL-LOD-STATUS               PIC XX VALUE SPACES.            WKSHRDR
014200     88  LOD-OK                          VALUE '00'.             WKSHRDR
014300 01  FL-CTL-STATUS               PIC XX VALUE SPACES.            WKSHRDR
014400     88  CTL-OK                          VALUE '00'.             WKSHRDR
014500 01  FL-LOG-STATUS               PIC XX VALUE SPACES.            WKSHRDR
014600     88  LOG-OK                          VALUE '00'.             WKSHRDR
014700*                                                                WKSHRDR
014800 77  WS-CEL-EOF-SW               PIC X(01) VALUE 'N'.            WKSHRDR
014900     88  CEL-EOF                         VALUE 'Y'.              WKSHRDR
015000     88  CEL-NOT-EOF                     VALUE 'N'.              WKSHRDR
015100*                                                                WKSHRDR
015200 77  WS-CURR-VALID-SW            PIC X(01) VALUE 'Y'.            WKSHRDR
015300     88  WS-ALL-VALUES-EMPTY             VALUE 'Y'.              WKSHRDR
015400     88  WS-SOME-VALUE-SET                VALUE 'N'.             WKSHRDR
015500*                                                                WKSHRDR
015600*    RUN TOTALS - ALL COUNTERS KEPT COMP PER SHOP STANDARD.      WKSHRDR
015700 01  WS-COUNTERS.                                                WKSHRDR
015800     05  WS-SHEETS-PROCESSED     PIC 9(05) COMP VALUE ZERO.      WKSHRDR
015900     05  WS-SHEETS-SKIPPED       PIC 9(05) COMP VALUE ZERO.      WKSHRDR
016000     05  WS-ROWS-LOADED          PIC 9(07) COMP VALUE ZERO.      WKSHRDR
016100     05  WS-ROWS-SKIPPED         PIC 9(07) COMP VALUE ZERO.      WKSHRDR
016200     05  WS-SHEET-ROWS-LOADED    PIC 9(07) COMP VALUE ZERO.      WKSHRDR
016300     05  WS-SHEET-ROWS-SKIPPED   PIC 9(07) COMP VALUE ZERO.      WKSHRDR
016400     05  WS-HDR-COL-COUNT        PIC 9(03) COMP VALUE ZERO.      WKSHRDR
016500     05  WS-EXPECT-ROW           PIC 9(05) COMP VALUE ZERO.      WKSHRDR
016600     05  WS-SHEET-LAST-ROW       PIC 9(05) COMP VALUE ZERO.      WKSHRDR
016700     05  WS-SHEET-COUNT          PIC 9(03) COMP VALUE ZERO.      WKSHRDR
016800     05  WS-TBL-IX               PIC 9(03) COMP VALUE ZERO.      WKSHRDR
016900     05  WS-COL-IX               PIC 9(03) COMP VALUE ZERO.      WKSHRDR
017000     05  FILLER                  PIC X(04) VALUE SPACES.         WKSHRDR
017100*                                                                WKSHRDR
017200*    DISPLAY-USAGE EDIT FIELDS FOR THE LOG LINE - YOU CANNOT     WKSHRDR
017300*    STRING A COMP FIELD, SO THE COUNTERS ABOVE ARE MOVED HERE   WKSHRDR
017400*    BEFORE THEY GO INTO A MESSAGE.                              WKSHRDR
017500 01  WS-EDIT-FIELDS.                                             WKSHRDR
017600     05  WS-ROW-ED               PIC ZZZZ9.                      WKSHRDR
017700     05  WS-SHEETS-PROC-ED       PIC ZZZZ9.                      WKSHRDR
017800     05  WS-SHEETS-SKIP-ED       PIC ZZZZ9.                      WKSHRDR
017900     05  WS-ROWS-LOAD-ED         PIC ZZZZZZ9.                    WKSHRDR
018000     05  WS-ROWS-SKIP-ED         PIC ZZZZZZ9.                    WKSHRDR
018100     05  FILLER                  PIC X(04) VALUE SPACES.         WKSHRDR
018200*                                                                WKSHRDR
018300*    CHG 4780 - PASS-1 SHEET TABLE.  BUILT BY A FIRST TRIP       WKSHRDR
018400*    THROUGH THE CELL EXTRACT SO PASS-2 KNOWS THE LAST ROW       WKSHRDR
018500*    NUMBER FOR EACH SHEET AND CAN SPOT A ROW THAT NEVER SHOWED  WKSHRDR
018600*    UP AT ALL.                                                  WKSHRDR
018700 01  WS-SHEET-TBL.                                               WKSHRDR
018800     05  WS-SHEET-TBL-ENTRY OCCURS 50 TIMES.                     WKSHRDR
018900         10  WS-TBL-SHEET-NAME   PIC X(20).                      WKSHRDR
019000         10  WS-TBL-LAST-ROW     PIC 9(05) COMP.                 WKSHRDR
019100         10  FILLER              PIC X(05).                      WKSHRDR
019200*                                                                WKSHRDR
019300 77  WS-SAVE-SHEET-NAME          PIC X(20) VALUE SPACES.         WKSHRDR
019400*                                                                WKSHRDR
019500*    ABORT MESSAGE WORK AREA - CHG 5390 SPLIT THIS INTO TWO      WKSHRDR
019600*    PIECES SO THE OFFENDING SHEET NAME IS ALWAYS TACKED ON THE  WKSHRDR
019700*    END OF THE REASON TEXT.                                     WKSHRDR
019800 01  WS-ABORT-MSG.                                               WKSHRDR
019900     05  WS-ABORT-MSG-TEXT       PIC X(56).                      WKSHRDR
020000     05  WS-ABORT-MSG-DETAIL     PIC X(20).                      WKSHRDR
020100     05  FILLER                  PIC X(04).                      WKSHRDR
020200 01  WS-ABORT-MSG-R REDEFINES WS-ABORT-MSG PIC X(80).            WKSHRDR
020300*                                                                WKSHRDR
020400*    TODAY'S DATE FOR THE LOG BANNER - HELD BOTH AS A YYMMDD     WKSHRDR
020500*    GROUP AND AS ONE PACKED-LOOKING NUMERIC FOR QUICK DISPLAY.  WKSHRDR
020600 01  WS-TODAY-DATE.                                              WKSHRDR
020700     05  WS-TODAY-YY             PIC 99.                         WKSHRDR
020800     05  WS-TODAY-MM             PIC 99.                         WKSHRDR
020900     05  WS-TODAY-DD             PIC 99.                         WKSHRDR
021000     05  FILLER                  PIC 9(02) VALUE ZERO.           WKSHRDR
021100 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(08).          WKSHRDR
021200*                                                                WKSHRDR
021300*    COMBINED ROW/COLUMN KEY - USED ONLY WHEN COMPARING THE      WKSHRDR
021400*    CURRENT CELL AGAINST THE PRIOR ONE AS A SINGLE NUMBER       WKSHRDR
021500*    RATHER THAN TWO SEPARATE COMPARES.                          WKSHRDR
021600 01  WS-CURR-CEL-SAVE.                                           WKSHRDR
021700     05  WS-SAVE-ROW-NUM         PIC 9(05).                      WKSHRDR
021800     05  WS-SAVE-COL-NUM         PIC 9(03).                      WKSHRDR
021900     05  FILLER                  PIC 9(02) VALUE ZERO.           WKSHRDR
022000 01  WS-CURR-CEL-KEY REDEFINES WS-CURR-CEL-SAVE PIC 9(10).       WKSHRDR
022100*                                                                WKSHRDR
022200 PROCEDURE DIVISION.                                             WKSHRDR
022300*                                                                WKSHRDR
022400*    TOP-LEVEL FLOW OF THE STEP - CHG 4780 STRUCTURED THIS AS TWOWKSHRDR
022500*    FULL PASSES OVER THE CELL EXTRACT, PASS 1 TO SIZE UP EVERY  WKSHRDR
022600*    SHEET BEFORE PASS 2 TOUCHES A SINGLE DATA ROW.  A ONE-PASS  WKSHRDR
022700*    DESIGN CANNOT TELL "SHEET ENDED" FROM "SHEET HAS A GAP ROW" WKSHRDR
022800*    WITHOUT LOOKING AHEAD, SO THE EXTRA PASS WAS CHEAPER THAN A WKSHRDR
022900*    LOOKAHEAD BUFFER.                                           WKSHRDR
023000 0000-MAIN-CONTROL.                                              WKSHRDR
023100     ACCEPT WS-TODAY-DATE FROM DATE.                             WKSHRDR
023200     PERFORM 1000-VALIDATE-PARM THRU 1000-EXIT.                  WKSHRDR
023300     PERFORM 1500-OPEN-FILES THRU 1500-EXIT.                     WKSHRDR
023400*    PASS 1 - SIZES EVERY SHEET, THEN CLOSES CELLFILE AGAIN.     WKSHRDR
023500     PERFORM 2000-SCAN-SHEET-TABLE THRU 2000-EXIT.               WKSHRDR
023600*    PASS 2 STARTS FROM THE TOP OF THE SAME EXTRACT.             WKSHRDR
023700     PERFORM 2500-REOPEN-CELLFILE THRU 2500-EXIT.                WKSHRDR
023800     PERFORM 3000-PROCESS-SHEETS THRU 3000-EXIT                  WKSHRDR
023900             UNTIL CEL-EOF.                                      WKSHRDR
024000     PERFORM 8000-WRITE-TOTALS THRU 8000-EXIT.                   WKSHRDR
024100     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.                    WKSHRDR
024200     STOP RUN.                                                   WKSHRDR
024300*                                                                WKSHRDR
024400*    CHG 4471 - EXACTLY ONE ARGUMENT, THE CELL EXTRACT NAME.  NO WKSHRDR
024500*    DEFAULT IS ALLOWED - A MISSING PARAMETER USUALLY MEANS THE  WKSHRDR
024600*    JCL WAS COPIED FROM ANOTHER JOB AND NOT UPDATED.            WKSHRDR
024700 1000-VALIDATE-PARM.                                             WKSHRDR
024800     ACCEPT WS-ARG-COUNT FROM ARGUMENT-NUMBER.                   WKSHRDR
024900     IF WS-ARG-COUNT NOT = 1                                     WKSHRDR
025000         DISPLAY 'WKSHRDR - EXACTLY ONE INPUT FILE NAME REQUIRED'WKSHRDR
025100         STOP RUN.                                               WKSHRDR
025200     ACCEPT WS-CELL-FILENAME FROM ARGUMENT-VALUE.                WKSHRDR
025300 1000-EXIT.                                                      WKSHRDR
025400     EXIT.                                                       WKSHRDR
025500*                                                                WKSHRDR
025600*    ALL FOUR FILES ARE OPENED HERE, UP FRONT, EVEN THOUGH       WKSHRDR
025700*    CELLFILE GETS CLOSED AND REOPENED BETWEEN THE TWO PASSES -  WKSHRDR
025800*    LOADEDFL, WKCTLFILE AND LOGFILE STAY OPEN FOR THE WHOLE RUN.WKSHRDR
025900 1500-OPEN-FILES.                                                WKSHRDR
026000     OPEN INPUT CELLFILE.                                        WKSHRDR
026100     IF NOT CEL-OK                                               WKSHRDR
026200         DISPLAY 'WKSHRDR - CELLFILE OPEN FAILED, STATUS '       WKSHRDR
026300                 FL-CEL-STATUS                                   WKSHRDR
026400         STOP RUN.                                               WKSHRDR
026500     OPEN OUTPUT LOADEDFL.                                       WKSHRDR
026600     IF NOT LOD-OK                                               WKSHRDR
026700         DISPLAY 'WKSHRDR - LOADEDFL OPEN FAILED, STATUS '       WKSHRDR
026800                 FL-LOD-STATUS                                   WKSHRDR
026900         STOP RUN.                                               WKSHRDR
027000     OPEN OUTPUT WKCTLFILE.                                      WKSHRDR
027100     IF NOT CTL-OK                                               WKSHRDR
027200         DISPLAY 'WKSHRDR - WKCTLFILE OPEN FAILED, STATUS '      WKSHRDR
027300                 FL-CTL-STATUS                                   WKSHRDR
027400         STOP RUN.                                               WKSHRDR
027500     OPEN OUTPUT LOGFILE.                                        WKSHRDR
027600     IF NOT LOG-OK                                               WKSHRDR
027700         DISPLAY 'WKSHRDR - LOGFILE OPEN FAILED, STATUS '        WKSHRDR
027800                 FL-LOG-STATUS                                   WKSHRDR
027900         STOP RUN.                                               WKSHRDR
028000*    NONE OF THESE FOUR CHECKS FALL THROUGH ON FAILURE - EACH    WKSHRDR
028100*    ONE STOPS THE RUN COLD.  THERE IS NO POINT LOGGING A BAD    WKSHRDR
028200*    OPEN TO A LOG FILE THAT MAY ITSELF BE THE ONE THAT FAILED.  WKSHRDR
028300 1500-EXIT.                                                      WKSHRDR
028400     EXIT.                                                       WKSHRDR
028500*                                                                WKSHRDR
028600*    CHG 4780 - PASS 1.  ONE TRIP THROUGH THE WHOLE CELL EXTRACT WKSHRDR
028700*    JUST TO LEARN, FOR EACH SHEET, THE HIGHEST ROW NUMBER THAT  WKSHRDR
028800*    APPEARS ANYWHERE IN THE FILE.  CELLFILE IS SORTED BY SHEET  WKSHRDR
028900*    THEN ROW THEN COLUMN COMING OFF HOME OFFICE, SO A CONTROL   WKSHRDR
029000*    BREAK ON CR-SHEET-NAME IS ALL THAT IS NEEDED - NO SORT STEP WKSHRDR
029100*    OF OUR OWN IS REQUIRED AHEAD OF THIS PROGRAM.               WKSHRDR
029200 2000-SCAN-SHEET-TABLE.                                          WKSHRDR
029300     MOVE SPACES TO WS-SAVE-SHEET-NAME.                          WKSHRDR
029400     MOVE ZERO TO WS-SHEET-COUNT.                                WKSHRDR
029500 2010-SCAN-LOOP.                                                 WKSHRDR
029600     READ CELLFILE                                               WKSHRDR
029700         AT END GO TO 2000-EXIT.                                 WKSHRDR
029800*    A NEW SHEET NAME MEANS A NEW ENTRY IN THE TABLE - THE ENTRY WKSHRDR
029900*    IS SEEDED HERE AND THEN KEPT CURRENT BY THE UNCONDITIONAL   WKSHRDR
030000*    MOVE BELOW ON EVERY SUBSEQUENT RECORD FOR THAT SAME SHEET.  WKSHRDR
030100     IF CR-SHEET-NAME NOT = WS-SAVE-SHEET-NAME                   WKSHRDR
030200         ADD 1 TO WS-SHEET-COUNT                                 WKSHRDR
030300         MOVE CR-SHEET-NAME TO WS-SAVE-SHEET-NAME                WKSHRDR
030400         MOVE CR-SHEET-NAME                                      WKSHRDR
030500                 TO WS-TBL-SHEET-NAME (WS-SHEET-COUNT).          WKSHRDR
030600*    RUNS ON EVERY RECORD, NOT JUST THE FIRST FOR THE SHEET, SO  WKSHRDR
030700*    BY THE TIME THE SHEET BREAKS AGAIN THIS HOLDS THE LAST ROW  WKSHRDR
030800*    NUMBER SEEN - EXACTLY THE VALUE PASS 2 NEEDS TO KNOW WHERE  WKSHRDR
030900*    THE SHEET ENDS.  A HEADER-ONLY SHEET LEAVES THIS AT ZERO,   WKSHRDR
031000*    WHICH IS THE SIGNAL 3100-PROCESS-ONE-SHEET LOOKS FOR LATER. WKSHRDR
031100     MOVE CR-ROW-NUM TO WS-TBL-LAST-ROW (WS-SHEET-COUNT).        WKSHRDR
031200     GO TO 2010-SCAN-LOOP.                                       WKSHRDR
031300 2000-EXIT.                                                      WKSHRDR
031400     EXIT.                                                       WKSHRDR
031500*                                                                WKSHRDR
031600*    CLOSING AND REOPENING FOR INPUT RESETS THE FILE POSITION TO WKSHRDR
031700*    THE TOP - THIS SHOP HAS NO REWIND VERB FOR SEQUENTIAL FILES WKSHRDR
031800*    SO THE OPEN/CLOSE PAIR DOES THE SAME JOB.                   WKSHRDR
031900 2500-REOPEN-CELLFILE.                                           WKSHRDR
032000     CLOSE CELLFILE.                                             WKSHRDR
032100     OPEN INPUT CELLFILE.                                        WKSHRDR
032200     MOVE 'N' TO WS-CEL-EOF-SW.                                  WKSHRDR
032300     PERFORM 2600-READ-CELL THRU 2600-EXIT.                      WKSHRDR
032400 2500-EXIT.                                                      WKSHRDR
032500     EXIT.                                                       WKSHRDR
032600*                                                                WKSHRDR
032700*    THE ONE READ PARAGRAPH FOR ALL OF PASS 2 - EVERYTHING ELSE  WKSHRDR
032800*    IN THE PROGRAM TESTS CEL-EOF RATHER THAN CODING ITS OWN     WKSHRDR
032900*    AT END CLAUSE, SO THE END-OF-FILE SWITCH STAYS THE SINGLE   WKSHRDR
033000*    SOURCE OF TRUTH.                                            WKSHRDR
033100 2600-READ-CELL.                                                 WKSHRDR
033200     READ CELLFILE                                               WKSHRDR
033300         AT END MOVE 'Y' TO WS-CEL-EOF-SW.                       WKSHRDR
033400 2600-EXIT.                                                      WKSHRDR
033500     EXIT.                                                       WKSHRDR
033600*                                                                WKSHRDR
033700*    PASS 2 - ONE CONTROL BREAK PER SHEET.  ON ENTRY TO THIS     WKSHRDR
033800*    PARAGRAPH THE CURRENT CELL RECORD IS THE FIRST RECORD OF A  WKSHRDR
033900*    SHEET NOT YET PROCESSED.                                    WKSHRDR
034000 3000-PROCESS-SHEETS.                                            WKSHRDR
034100     PERFORM 3100-PROCESS-ONE-SHEET THRU 3100-EXIT.              WKSHRDR
034200 3000-EXIT.                                                      WKSHRDR
034300     EXIT.                                                       WKSHRDR
034400*                                                                WKSHRDR
034500*    LINEAR SEARCH OF THE PASS-1 TABLE FOR THE SHEET CURRENTLY   WKSHRDR
034600*    UNDER THE READ POINTER.  50 ENTRIES IS SMALL ENOUGH THAT A  WKSHRDR
034700*    BINARY SEARCH WOULD BE OVERKILL - HOME OFFICE HAS NEVER SENTWKSHRDR
034800*    A WORKBOOK WITH MORE THAN A DOZEN TABS.                     WKSHRDR
034900 3050-FIND-LAST-ROW.                                             WKSHRDR
035000     MOVE 1 TO WS-TBL-IX.                                        WKSHRDR
035100 3055-FIND-LAST-ROW-LOOP.                                        WKSHRDR
035200*    FALLING OFF THE END OF THE TABLE HERE MEANS PASS 1 AND      WKSHRDR
035300*    PASS 2 DISAGREE ABOUT WHAT SHEETS EXIST, WHICH CAN ONLY     WKSHRDR
035400*    HAPPEN IF CELLFILE CHANGED UNDERNEATH THE JOB BETWEEN THE   WKSHRDR
035500*    TWO PASSES - TREAT IT AS A STRUCTURAL ABORT, NOT A SKIP.    WKSHRDR
035600     IF WS-TBL-IX > WS-SHEET-COUNT                               WKSHRDR
035700         MOVE 'SHEET MISSING FROM PASS-1 TABLE, SHEET'           WKSHRDR
035800                 TO WS-ABORT-MSG-TEXT                            WKSHRDR
035900         MOVE WS-SAVE-SHEET-NAME TO WS-ABORT-MSG-DETAIL          WKSHRDR
036000         PERFORM 9800-ABORT-STRUCTURE THRU 9800-EXIT.            WKSHRDR
036100     IF WS-TBL-SHEET-NAME (WS-TBL-IX) = WS-SAVE-SHEET-NAME       WKSHRDR
036200         MOVE WS-TBL-LAST-ROW (WS-TBL-IX) TO WS-SHEET-LAST-ROW   WKSHRDR
036300         GO TO 3050-EXIT.                                        WKSHRDR
036400     ADD 1 TO WS-TBL-IX.                                         WKSHRDR
036500     GO TO 3055-FIND-LAST-ROW-LOOP.                              WKSHRDR
036600 3050-EXIT.                                                      WKSHRDR
036700     EXIT.                                                       WKSHRDR
036800*                                                                WKSHRDR
036900*    DRIVES ONE SHEET FROM ITS HEADER ROW THROUGH ITS LAST DATA  WKSHRDR
037000*    ROW.  CALLED ONCE PER CONTROL BREAK BY 3000-PROCESS-SHEETS -WKSHRDR
037100*    ON RETURN THE READ POINTER IS SITTING ON ROW ZERO OF THE    WKSHRDR
037200*    NEXT SHEET, OR AT END OF FILE.                              WKSHRDR
037300 3100-PROCESS-ONE-SHEET.                                         WKSHRDR
037400     MOVE CR-SHEET-NAME TO WS-SAVE-SHEET-NAME.                   WKSHRDR
037500     MOVE ZERO TO WS-SHEET-ROWS-LOADED WS-SHEET-ROWS-SKIPPED.    WKSHRDR
037600     MOVE ZERO TO WS-HDR-COL-COUNT.                              WKSHRDR
037700     PERFORM 3050-FIND-LAST-ROW THRU 3050-EXIT.                  WKSHRDR
037800*    ENTRY CONTRACT FOR THIS PARAGRAPH IS ROW ZERO OF A NEW      WKSHRDR
037900*    SHEET - IF IT IS NOT, PASS 1 AND PASS 2 HAVE GONE OUT OF    WKSHRDR
038000*    STEP WITH EACH OTHER AND THE WORKBOOK ITSELF IS SUSPECT.    WKSHRDR
038100     IF CR-ROW-NUM NOT = ZERO                                    WKSHRDR
038200         MOVE 'HEADER ROW MISSING, SHEET' TO WS-ABORT-MSG-TEXT   WKSHRDR
038300         MOVE WS-SAVE-SHEET-NAME TO WS-ABORT-MSG-DETAIL          WKSHRDR
038400         PERFORM 9800-ABORT-STRUCTURE THRU 9800-EXIT.            WKSHRDR
038500     PERFORM 3200-BUILD-HEADER THRU 3200-EXIT.                   WKSHRDR
038600*    A HEADER ROW WITH NO CELLS AT ALL LEAVES NOTHING TO NAME    WKSHRDR
038700*    THE COLUMNS WITH, SO WKSHNAM WOULD HAVE NOTHING TO GENERATE WKSHRDR
038800*    NAMES FROM EITHER - FATAL HERE RATHER THAN LETTING IT RIDE. WKSHRDR
038900     IF WS-HDR-COL-COUNT = ZERO                                  WKSHRDR
039000         MOVE 'HEADER ROW HAS NO CELLS, SHEET'                   WKSHRDR
039100                 TO WS-ABORT-MSG-TEXT                            WKSHRDR
039200         MOVE WS-SAVE-SHEET-NAME TO WS-ABORT-MSG-DETAIL          WKSHRDR
039300         PERFORM 9800-ABORT-STRUCTURE THRU 9800-EXIT.            WKSHRDR
039400*    A SHEET WHOSE ONLY RECORD IS THE HEADER HAS NO DATA ROWS AT WKSHRDR
039500*    ALL - LOG IT AND MOVE ON, NOTHING TO WRITE TO LOADEDFL.     WKSHRDR
039600*    THIS SHEET IS COUNTED UNDER WS-SHEETS-SKIPPED, NEVER UNDER  WKSHRDR
039700*    WS-SHEETS-PROCESSED - WKSHNAM RELIES ON THAT DISTINCTION TO WKSHRDR
039800*    KEEP HEADER-ONLY TABS OUT OF THE DB-NAME STAGE ENTIRELY.    WKSHRDR
039900     IF WS-SHEET-LAST-ROW = ZERO                                 WKSHRDR
040000         PERFORM 3900-LOG-HEADER-ONLY THRU 3900-EXIT             WKSHRDR
040100         GO TO 3100-EXIT.                                        WKSHRDR
040200     MOVE 1 TO WS-EXPECT-ROW.                                    WKSHRDR
040300*    ROW-BY-ROW WALK OF THE SHEET'S DATA PORTION.  WS-EXPECT-ROW WKSHRDR
040400*    IS THE ROW NUMBER THE LOOP IS LOOKING FOR NEXT, NOT JUST A  WKSHRDR
040500*    COUNTER - THAT IS WHAT LETS IT NOTICE A ROW NUMBER THAT WAS WKSHRDR
040600*    NEVER SENT AT ALL (A GAP) VERSUS ONE WHOSE CELLS ALL CAME   WKSHRDR
040700*    BACK EMPTY (HANDLED FURTHER DOWN IN 3300-PROCESS-ONE-ROW).  WKSHRDR
040800 3150-ROW-LOOP.                                                  WKSHRDR
040900     IF WS-EXPECT-ROW > WS-SHEET-LAST-ROW                        WKSHRDR
041000         GO TO 3190-END-SHEET.                                   WKSHRDR
041100     IF CEL-EOF                                                  WKSHRDR
041200         GO TO 3190-END-SHEET.                                   WKSHRDR
041300     IF CR-SHEET-NAME NOT = WS-SAVE-SHEET-NAME                   WKSHRDR
041400         GO TO 3190-END-SHEET.                                   WKSHRDR
041500*    THE ROW UNDER THE READ POINTER IS FURTHER ALONG THAN THE    WKSHRDR
041600*    ROW EXPECTED - HOME OFFICE SENT NO CELLS AT ALL FOR THE     WKSHRDR
041700*    MISSING ROW NUMBER(S).  LOG AND ADVANCE THE EXPECTATION     WKSHRDR
041800*    WITHOUT CONSUMING A RECORD - THE READ POINTER STAYS PUT     WKSHRDR
041900*    UNTIL WS-EXPECT-ROW CATCHES BACK UP TO IT.                  WKSHRDR
042000     IF CR-ROW-NUM > WS-EXPECT-ROW                               WKSHRDR
042100         PERFORM 3600-LOG-EMPTY-ROW THRU 3600-EXIT               WKSHRDR
042200         ADD 1 TO WS-EXPECT-ROW                                  WKSHRDR
042300         GO TO 3150-ROW-LOOP.                                    WKSHRDR
042400     PERFORM 3300-PROCESS-ONE-ROW THRU 3300-EXIT.                WKSHRDR
042500     ADD 1 TO WS-EXPECT-ROW.                                     WKSHRDR
042600     GO TO 3150-ROW-LOOP.                                        WKSHRDR
042700*    SHEET IS DONE - ROLL ITS ROW COUNTS INTO THE JOB-WIDE       WKSHRDR
042800*    TOTALS AND WRITE THE PER-SHEET SUMMARY LINE BEFORE CONTROL  WKSHRDR
042900*    RETURNS TO 3000-PROCESS-SHEETS FOR THE NEXT SHEET.          WKSHRDR
043000 3190-END-SHEET.                                                 WKSHRDR
043100     ADD 1 TO WS-SHEETS-PROCESSED.                               WKSHRDR
043200     ADD WS-SHEET-ROWS-LOADED TO WS-ROWS-LOADED.                 WKSHRDR
043300     ADD WS-SHEET-ROWS-SKIPPED TO WS-ROWS-SKIPPED.               WKSHRDR
043400     PERFORM 3950-LOG-SHEET-SUMMARY THRU 3950-EXIT.              WKSHRDR
043500 3100-EXIT.                                                      WKSHRDR
043600     EXIT.                                                       WKSHRDR
043700*                                                                WKSHRDR
043800*    ON ENTRY THE CURRENT CELL RECORD IS ROW ZERO, COLUMN ZERO   WKSHRDR
043900*    OF THE CURRENT SHEET.  EVERY HEADER CELL MUST BE A STRING   WKSHRDR
044000*    AND MUST NOT BE BLANK.                                      WKSHRDR
044100 3200-BUILD-HEADER.                                              WKSHRDR
044200*    ONE PASS THROUGH ROW ZERO OF THE SHEET, COUNTING CELLS.     WKSHRDR
044300*    THE ACTUAL COLUMN NAMES ARE NOT KEPT HERE - THIS STEP ONLY  WKSHRDR
044400*    NEEDS TO KNOW HOW MANY THERE ARE.  WKSHNAM RE-READS THE     WKSHRDR
044500*    HEADER ROW ITSELF LATER TO DERIVE THE ACTUAL NAMES, SINCE   WKSHRDR
044600*    THE TWO STEPS ARE SEPARATE JOB STEPS WITH NO SHARED STORAGE.WKSHRDR
044700 3210-BUILD-HEADER-LOOP.                                         WKSHRDR
044800*    EVERY HEADER CELL MUST BE A NAMED STRING - A WORKBOOK WITH  WKSHRDR
044900*    A NUMERIC OR BLANK COLUMN HEADING CANNOT BE TURNED INTO A   WKSHRDR
045000*    DB COLUMN NAME DOWNSTREAM, SO BOTH CASES ABORT HERE RATHER  WKSHRDR
045100*    THAN LATER IN WKSHNAM WHERE THE MESSAGE WOULD BE LESS CLEAR.WKSHRDR
045200     IF NOT CR-TYPE-STRING                                       WKSHRDR
045300         MOVE 'HEADER CELL NOT A STRING, SHEET'                  WKSHRDR
045400                 TO WS-ABORT-MSG-TEXT                            WKSHRDR
045500         MOVE WS-SAVE-SHEET-NAME TO WS-ABORT-MSG-DETAIL          WKSHRDR
045600         PERFORM 9800-ABORT-STRUCTURE THRU 9800-EXIT.            WKSHRDR
045700     IF CR-STRING-VAL = SPACES                                   WKSHRDR
045800         MOVE 'HEADER COLUMN NAME IS BLANK, SHEET'               WKSHRDR
045900                 TO WS-ABORT-MSG-TEXT                            WKSHRDR
046000         MOVE WS-SAVE-SHEET-NAME TO WS-ABORT-MSG-DETAIL          WKSHRDR
046100         PERFORM 9800-ABORT-STRUCTURE THRU 9800-EXIT.            WKSHRDR
046200     ADD 1 TO WS-HDR-COL-COUNT.                                  WKSHRDR
046300     PERFORM 2600-READ-CELL THRU 2600-EXIT.                      WKSHRDR
046400*    ANY OF THESE THREE CONDITIONS MEANS THE HEADER ROW HAS RUN  WKSHRDR
046500*    OUT - END OF FILE, A NEW SHEET STARTING, OR A DATA ROW      WKSHRDR
046600*    (ROW NUMBER NOT ZERO) FOLLOWING THE LAST HEADER CELL.       WKSHRDR
046700     IF CEL-EOF                                                  WKSHRDR
046800         GO TO 3200-EXIT.                                        WKSHRDR
046900     IF CR-SHEET-NAME NOT = WS-SAVE-SHEET-NAME                   WKSHRDR
047000         GO TO 3200-EXIT.                                        WKSHRDR
047100     IF CR-ROW-NUM NOT = ZERO                                    WKSHRDR
047200         GO TO 3200-EXIT.                                        WKSHRDR
047300     GO TO 3210-BUILD-HEADER-LOOP.                               WKSHRDR
047400 3200-EXIT.                                                      WKSHRDR
047500     EXIT.                                                       WKSHRDR
047600*                                                                WKSHRDR
047700*    ON ENTRY THE CURRENT CELL RECORD IS THE FIRST CELL PRESENT  WKSHRDR
047800*    FOR ROW WS-EXPECT-ROW OF THE CURRENT SHEET.                 WKSHRDR
047900*    BUILDS ONE LOADED-FILE ROW FROM WHATEVER CELLS CAME BACK    WKSHRDR
048000*    FOR WS-EXPECT-ROW.  A CELL MISSING FROM THE MIDDLE OF A ROW WKSHRDR
048100*    (HOME OFFICE OMITS TRULY EMPTY CELLS RATHER THAN SENDING AN WKSHRDR
048200*    EMPTY-TYPE RECORD FOR EVERY ONE) IS COVERED BY THE 'E' TYPE WKSHRDR
048300*    SEEDED BELOW BEFORE ANY CELLS ARE CONSUMED.                 WKSHRDR
048400 3300-PROCESS-ONE-ROW.                                           WKSHRDR
048500     MOVE WS-SAVE-SHEET-NAME TO LR-SHEET-NAME.                   WKSHRDR
048600     MOVE WS-EXPECT-ROW TO LR-ROW-NUM.                           WKSHRDR
048700     MOVE WS-HDR-COL-COUNT TO LR-COL-COUNT.                      WKSHRDR
048800     PERFORM 3310-INIT-ROW-VALUES THRU 3310-EXIT.                WKSHRDR
048900     PERFORM 3330-CONSUME-ROW-CELLS THRU 3330-EXIT.              WKSHRDR
049000     PERFORM 3350-TEST-ALL-EMPTY THRU 3350-EXIT.                 WKSHRDR
049100*    A ROW WHERE EVERY COLUMN CAME BACK EMPTY IS TREATED AS A    WKSHRDR
049200*    BLANK SPREADSHEET LINE, NOT REAL DATA - NOT WRITTEN TO      WKSHRDR
049300*    LOADEDFL AT ALL, ONLY LOGGED AND COUNTED AS SKIPPED.        WKSHRDR
049400     IF WS-ALL-VALUES-EMPTY                                      WKSHRDR
049500         PERFORM 3650-LOG-ALL-EMPTY-ROW THRU 3650-EXIT           WKSHRDR
049600         ADD 1 TO WS-SHEET-ROWS-SKIPPED                          WKSHRDR
049700     ELSE                                                        WKSHRDR
049800         WRITE LR-LOADED-ROW                                     WKSHRDR
049900         ADD 1 TO WS-SHEET-ROWS-LOADED.                          WKSHRDR
050000 3300-EXIT.                                                      WKSHRDR
050100     EXIT.                                                       WKSHRDR
050200*                                                                WKSHRDR
050300*    PRIMES EVERY COLUMN OF THE OUTGOING ROW TO TYPE 'E' BEFORE  WKSHRDR
050400*    ANY CELL IS CONSUMED - COLUMNS HOME OFFICE OMITTED FOR THIS WKSHRDR
050500*    ROW SIMPLY KEEP THIS DEFAULT AND ARE NEVER OVERWRITTEN.     WKSHRDR
050600 3310-INIT-ROW-VALUES.                                           WKSHRDR
050700     MOVE 1 TO WS-COL-IX.                                        WKSHRDR
050800 3315-INIT-ROW-LOOP.                                             WKSHRDR
050900     IF WS-COL-IX > WS-HDR-COL-COUNT                             WKSHRDR
051000         GO TO 3310-EXIT.                                        WKSHRDR
051100     MOVE 'E' TO LV-TYPE (WS-COL-IX).                            WKSHRDR
051200     ADD 1 TO WS-COL-IX.                                         WKSHRDR
051300     GO TO 3315-INIT-ROW-LOOP.                                   WKSHRDR
051400 3310-EXIT.                                                      WKSHRDR
051500     EXIT.                                                       WKSHRDR
051600*                                                                WKSHRDR
051700*    CONSUMES EVERY CELL RECORD BELONGING TO THE CURRENT SHEET   WKSHRDR
051800*    AND ROW, IN COLUMN ORDER, UNTIL THE NEXT ROW, SHEET OR END  WKSHRDR
051900*    OF FILE IS REACHED UNDER THE READ POINTER.                  WKSHRDR
052000 3330-CONSUME-ROW-CELLS.                                         WKSHRDR
052100     IF CEL-EOF                                                  WKSHRDR
052200         GO TO 3330-EXIT.                                        WKSHRDR
052300     IF CR-SHEET-NAME NOT = WS-SAVE-SHEET-NAME                   WKSHRDR
052400         GO TO 3330-EXIT.                                        WKSHRDR
052500     IF CR-ROW-NUM NOT = LR-ROW-NUM                              WKSHRDR
052600         GO TO 3330-EXIT.                                        WKSHRDR
052700*    CHG 5390 - A COLUMN NUMBER AT OR PAST THE HEADER COUNT      WKSHRDR
052800*    MEANS THE ROW IS WIDER THAN THE HEADER.  NAME THE SHEET IN  WKSHRDR
052900*    THE ABORT MESSAGE, NOT JUST "ROW TOO WIDE".                 WKSHRDR
053000     IF CR-COL-NUM NOT < WS-HDR-COL-COUNT                        WKSHRDR
053100         MOVE 'ROW WIDER THAN HEADER, SHEET'                     WKSHRDR
053200                 TO WS-ABORT-MSG-TEXT                            WKSHRDR
053300         MOVE WS-SAVE-SHEET-NAME TO WS-ABORT-MSG-DETAIL          WKSHRDR
053400         PERFORM 9800-ABORT-STRUCTURE THRU 9800-EXIT.            WKSHRDR
053500     PERFORM 3400-CONVERT-CELL THRU 3400-EXIT.                   WKSHRDR
053600     PERFORM 2600-READ-CELL THRU 2600-EXIT.                      WKSHRDR
053700     GO TO 3330-CONSUME-ROW-CELLS.                               WKSHRDR
053800*    LOOP EXITS WHEN THE READ POINTER LEAVES THE CURRENT ROW -   WKSHRDR
053900*    THE CALLER NEVER SEES A PARTIAL ROW BECAUSE EVERY COLUMN    WKSHRDR
054000*    NOT ACTUALLY SENT WAS ALREADY DEFAULTED TO 'E' ABOVE.       WKSHRDR
054100 3330-EXIT.                                                      WKSHRDR
054200     EXIT.                                                       WKSHRDR
054300*                                                                WKSHRDR
054400*    CONVERTS ONE CELL-RECORD INTO ITS TYPED LOADED-VALUE.  A    WKSHRDR
054500*    NESTED IF CHAIN, NOT EVALUATE - KEEPS IT CONSISTENT WITH    WKSHRDR
054600*    THE REST OF THE SHOP'S TYPE-DISPATCH LOGIC.                 WKSHRDR
054700 3400-CONVERT-CELL.                                              WKSHRDR
054800*    COLUMN NUMBER ON THE CELL RECORD IS ZERO-BASED COMING OFF   WKSHRDR
054900*    THE EXTRACT - ADD 1 TO LAND ON THE RIGHT LV-TYPE SUBSCRIPT, WKSHRDR
055000*    WHICH RUNS 1 THRU WS-HDR-COL-COUNT LIKE EVERY OTHER TABLE   WKSHRDR
055100*    IN THE PROGRAM.                                             WKSHRDR
055200     ADD CR-COL-NUM, 1 GIVING WS-COL-IX.                         WKSHRDR
055300     IF CR-TYPE-EMPTY                                            WKSHRDR
055400         MOVE 'E' TO LV-TYPE (WS-COL-IX)                         WKSHRDR
055500     ELSE                                                        WKSHRDR
055600*    STRING CELLS CARRY THEIR VALUE STRAIGHT ACROSS - NO         WKSHRDR
055700*    SANITIZING HAPPENS HERE, THAT IS WKSHNAM'S JOB WHEN IT      WKSHRDR
055800*    TURNS A HEADER STRING INTO A COLUMN NAME.                   WKSHRDR
055900     IF CR-TYPE-STRING                                           WKSHRDR
056000         MOVE 'S' TO LV-TYPE (WS-COL-IX)                         WKSHRDR
056100         MOVE CR-STRING-VAL TO LV-STRING (WS-COL-IX)             WKSHRDR
056200     ELSE                                                        WKSHRDR
056300     IF CR-TYPE-NUMERIC                                          WKSHRDR
056400         MOVE 'N' TO LV-TYPE (WS-COL-IX)                         WKSHRDR
056500         MOVE CR-NUM-VAL TO LV-NUMBER (WS-COL-IX)                WKSHRDR
056600     ELSE                                                        WKSHRDR
056700     IF CR-TYPE-DATE                                             WKSHRDR
056800         MOVE 'D' TO LV-TYPE (WS-COL-IX)                         WKSHRDR
056900         MOVE CR-DATE-VAL TO LV-DATE (WS-COL-IX)                 WKSHRDR
057000     ELSE                                                        WKSHRDR
057100     IF CR-TYPE-BOOLEAN                                          WKSHRDR
057200         MOVE 'B' TO LV-TYPE (WS-COL-IX)                         WKSHRDR
057300         MOVE CR-BOOL-VAL TO LV-BOOLEAN (WS-COL-IX)              WKSHRDR
057400     ELSE                                                        WKSHRDR
057500*    A CELL TYPE THIS STEP DOES NOT RECOGNIZE MEANS THE EXTRACT  WKSHRDR
057600*    FORMAT CHANGED UPSTREAM WITHOUT A MATCHING CHANGE HERE -    WKSHRDR
057700*    FATAL, NOT SILENTLY DROPPED, SO IT GETS NOTICED FAST.       WKSHRDR
057800         MOVE 'UNSUPPORTED CELL TYPE, SHEET'                     WKSHRDR
057900                 TO WS-ABORT-MSG-TEXT                            WKSHRDR
058000         MOVE WS-SAVE-SHEET-NAME TO WS-ABORT-MSG-DETAIL          WKSHRDR
058100         PERFORM 9800-ABORT-STRUCTURE THRU 9800-EXIT.            WKSHRDR
058200 3400-EXIT.                                                      WKSHRDR
058300     EXIT.                                                       WKSHRDR
058400*                                                                WKSHRDR
058500*    SCANS THE ROW JUST BUILT LOOKING FOR ONE NON-EMPTY COLUMN - WKSHRDR
058600*    THE SWITCH IS NAMED FOR ITS 88-LEVELS, NOT FOR THIS ONE     WKSHRDR
058700*    PARAGRAPH, SO IT READS BACKWARDS AT FIRST GLANCE: 'Y' MEANS WKSHRDR
058800*    ALL COLUMNS WERE EMPTY, NOT THAT SOMETHING WAS FOUND VALID. WKSHRDR
058900 3350-TEST-ALL-EMPTY.                                            WKSHRDR
059000     MOVE 'Y' TO WS-CURR-VALID-SW.                               WKSHRDR
059100     MOVE 1 TO WS-COL-IX.                                        WKSHRDR
059200 3355-TEST-ALL-EMPTY-LOOP.                                       WKSHRDR
059300     IF WS-COL-IX > WS-HDR-COL-COUNT                             WKSHRDR
059400         GO TO 3350-EXIT.                                        WKSHRDR
059500     IF LV-TYPE (WS-COL-IX) NOT = 'E'                            WKSHRDR
059600         MOVE 'N' TO WS-CURR-VALID-SW                            WKSHRDR
059700         GO TO 3350-EXIT.                                        WKSHRDR
059800     ADD 1 TO WS-COL-IX.                                         WKSHRDR
059900     GO TO 3355-TEST-ALL-EMPTY-LOOP.                             WKSHRDR
060000 3350-EXIT.                                                      WKSHRDR
060100     EXIT.                                                       WKSHRDR
060200*                                                                WKSHRDR
060300*    LOG-WRITING PARAGRAPHS - CHG 5390 ADDED THE SHEET NAME TO   WKSHRDR
060400*    EVERY ONE OF THESE, NOT JUST THE STRUCTURAL ABORT MESSAGE.  WKSHRDR
060500*    NONE OF THEM ARE FATAL - THEY RECORD SOMETHING WORTH A      WKSHRDR
060600*    HUMAN'S ATTENTION WITHOUT STOPPING THE BATCH.               WKSHRDR
060700 3600-LOG-EMPTY-ROW.                                             WKSHRDR
060800*    COUNTED AS SKIPPED HERE, NOT LOADED - A ROW NUMBER THAT     WKSHRDR
060900*    NEVER APPEARED IN THE EXTRACT AT ALL HAS NOTHING TO WRITE.  WKSHRDR
061000     ADD 1 TO WS-SHEET-ROWS-SKIPPED.                             WKSHRDR
061100     MOVE WS-EXPECT-ROW TO WS-ROW-ED.                            WKSHRDR
061200     MOVE SPACES TO LP-LOG-LINE.                                 WKSHRDR
061300     STRING WS-SAVE-SHEET-NAME     DELIMITED BY SPACE            WKSHRDR
061400            ' ROW '                DELIMITED BY SIZE             WKSHRDR
061500            WS-ROW-ED              DELIMITED BY SIZE             WKSHRDR
061600            ' - NO CELLS AT ALL, SKIPPING' DELIMITED BY SIZE     WKSHRDR
061700            INTO LP-LOG-LINE.                                    WKSHRDR
061800     WRITE LP-LOG-LINE.                                          WKSHRDR
061900 3600-EXIT.                                                      WKSHRDR
062000     EXIT.                                                       WKSHRDR
062100*                                                                WKSHRDR
062200*    DIFFERENT FROM 3600 ABOVE - THIS ROW DID SHOW UP IN THE     WKSHRDR
062300*    EXTRACT, BUT EVERY CELL ON IT CAME BACK EMPTY-TYPE, WHICH   WKSHRDR
062400*    THIS SHOP TREATS AS A BLANK SPREADSHEET LINE, NOT DATA.     WKSHRDR
062500 3650-LOG-ALL-EMPTY-ROW.                                         WKSHRDR
062600     MOVE LR-ROW-NUM TO WS-ROW-ED.                               WKSHRDR
062700     MOVE SPACES TO LP-LOG-LINE.                                 WKSHRDR
062800     STRING WS-SAVE-SHEET-NAME     DELIMITED BY SPACE            WKSHRDR
062900            ' ROW '                DELIMITED BY SIZE             WKSHRDR
063000            WS-ROW-ED              DELIMITED BY SIZE             WKSHRDR
063100            ' - EVERY CELL EMPTY, SKIPPING' DELIMITED BY SIZE    WKSHRDR
063200            INTO LP-LOG-LINE.                                    WKSHRDR
063300     WRITE LP-LOG-LINE.                                          WKSHRDR
063400 3650-EXIT.                                                      WKSHRDR
063500     EXIT.                                                       WKSHRDR
063600*                                                                WKSHRDR
063700*    ADD 1 TO WS-SHEETS-SKIPPED HERE, NOT WS-SHEETS-PROCESSED -  WKSHRDR
063800*    THAT ONE FIELD IS WHAT LETS WKCTLFILE TELL WKSHNAM WHICH    WKSHRDR
063900*    SHEETS ACTUALLY HAVE DATA WORTH A DB TABLE.                 WKSHRDR
064000 3900-LOG-HEADER-ONLY.                                           WKSHRDR
064100     ADD 1 TO WS-SHEETS-SKIPPED.                                 WKSHRDR
064200     MOVE SPACES TO LP-LOG-LINE.                                 WKSHRDR
064300     STRING WS-SAVE-SHEET-NAME     DELIMITED BY SPACE            WKSHRDR
064400            ' - HEADER ONLY, NO DATA ROWS, SKIPPING'             WKSHRDR
064500                                    DELIMITED BY SIZE            WKSHRDR
064600            INTO LP-LOG-LINE.                                    WKSHRDR
064700     WRITE LP-LOG-LINE.                                          WKSHRDR
064800 3900-EXIT.                                                      WKSHRDR
064900     EXIT.                                                       WKSHRDR
065000*                                                                WKSHRDR
065100*    ONE LINE PER SHEET AFTER PASS 2 FINISHES IT - USES THE      WKSHRDR
065200*    PER-SHEET COUNTERS, NOT THE JOB-WIDE ONES, SO THE OPERATOR  WKSHRDR
065300*    CAN SEE WHICH SHEET (IF ANY) IS DROPPING AN UNUSUAL NUMBER  WKSHRDR
065400*    OF ROWS WITHOUT WAITING FOR THE END-OF-JOB TOTALS.          WKSHRDR
065500 3950-LOG-SHEET-SUMMARY.                                         WKSHRDR
065600     MOVE WS-SHEET-ROWS-LOADED TO WS-ROWS-LOAD-ED.               WKSHRDR
065700     MOVE WS-SHEET-ROWS-SKIPPED TO WS-ROWS-SKIP-ED.              WKSHRDR
065800     MOVE SPACES TO LP-LOG-LINE.                                 WKSHRDR
065900     STRING WS-SAVE-SHEET-NAME     DELIMITED BY SPACE            WKSHRDR
066000            ' - ROWS LOADED '      DELIMITED BY SIZE             WKSHRDR
066100            WS-ROWS-LOAD-ED        DELIMITED BY SIZE             WKSHRDR
066200            ' SKIPPED '            DELIMITED BY SIZE             WKSHRDR
066300            WS-ROWS-SKIP-ED        DELIMITED BY SIZE             WKSHRDR
066400            INTO LP-LOG-LINE.                                    WKSHRDR
066500     WRITE LP-LOG-LINE.                                          WKSHRDR
066600 3950-EXIT.                                                      WKSHRDR
066700     EXIT.                                                       WKSHRDR
066800*                                                                WKSHRDR
066900*    CHG 4471 - THE ONE-RECORD HAND-OFF TO WKSHNAM.  WRITTEN     WKSHRDR
067000*    ONCE, LAST, AFTER EVERY SHEET HAS BEEN PROCESSED, SO THE    WKSHRDR
067100*    NEXT JOB STEP HAS THE FINAL, AUTHORITATIVE COUNTS RATHER    WKSHRDR
067200*    THAN HAVING TO RE-DERIVE THEM BY RE-READING THIS STEP'S     WKSHRDR
067300*    OUTPUT FILES ITSELF.                                        WKSHRDR
067400 8000-WRITE-TOTALS.                                              WKSHRDR
067500     MOVE WS-SHEETS-PROCESSED TO WC-SHEETS-PROCESSED.            WKSHRDR
067600     MOVE WS-SHEETS-SKIPPED TO WC-SHEETS-SKIPPED.                WKSHRDR
067700     MOVE WS-ROWS-LOADED TO WC-ROWS-LOADED.                      WKSHRDR
067800     MOVE WS-ROWS-SKIPPED TO WC-ROWS-SKIPPED.                    WKSHRDR
067900     WRITE WC-CONTROL-RECORD.                                    WKSHRDR
068000*    SAME FOUR NUMBERS, EDITED FOR THE HUMAN-READABLE LOG LINE   WKSHRDR
068100*    THAT FOLLOWS - WC-CONTROL-RECORD ABOVE IS FOR WKSHNAM,      WKSHRDR
068200*    THIS ONE IS FOR WHOEVER READS THE JOB LOG.                  WKSHRDR
068300     MOVE WS-SHEETS-PROCESSED TO WS-SHEETS-PROC-ED.              WKSHRDR
068400     MOVE WS-SHEETS-SKIPPED TO WS-SHEETS-SKIP-ED.                WKSHRDR
068500     MOVE WS-ROWS-LOADED TO WS-ROWS-LOAD-ED.                     WKSHRDR
068600     MOVE WS-ROWS-SKIPPED TO WS-ROWS-SKIP-ED.                    WKSHRDR
068700     MOVE SPACES TO LP-LOG-LINE.                                 WKSHRDR
068800     STRING 'WKSHRDR TOTALS - SHEETS OK ' DELIMITED BY SIZE      WKSHRDR
068900            WS-SHEETS-PROC-ED       DELIMITED BY SIZE            WKSHRDR
069000            ' SKIPPED '             DELIMITED BY SIZE            WKSHRDR
069100            WS-SHEETS-SKIP-ED       DELIMITED BY SIZE            WKSHRDR
069200            ' ROWS OK '             DELIMITED BY SIZE            WKSHRDR
069300            WS-ROWS-LOAD-ED         DELIMITED BY SIZE            WKSHRDR
069400            ' SKIPPED '             DELIMITED BY SIZE            WKSHRDR
069500            WS-ROWS-SKIP-ED         DELIMITED BY SIZE            WKSHRDR
069600            INTO LP-LOG-LINE.                                    WKSHRDR
069700     WRITE LP-LOG-LINE.                                          WKSHRDR
069800 8000-EXIT.                                                      WKSHRDR
069900     EXIT.                                                       WKSHRDR
070000*                                                                WKSHRDR
070100*    NORMAL END OF JOB - ALL FOUR FILES CLOSE TOGETHER, NO       WKSHRDR
070200*    SPECIAL ORDER REQUIRED SINCE NONE OF THEM ARE INTERDEPENDENTWKSHRDR
070300*    AT CLOSE TIME THE WAY THEY ARE AT OPEN TIME.                WKSHRDR
070400 9000-CLOSE-FILES.                                               WKSHRDR
070500     CLOSE CELLFILE LOADEDFL WKCTLFILE LOGFILE.                  WKSHRDR
070600 9000-EXIT.                                                      WKSHRDR
070700     EXIT.                                                       WKSHRDR
070800*                                                                WKSHRDR
070900*    A STRUCTURAL PROBLEM WITH THE WORKBOOK ITSELF - NOT         WKSHRDR
071000*    SOMETHING THE NEXT STEP CAN WORK AROUND.  LOG IT, TELL THE  WKSHRDR
071100*    CONSOLE, AND GO DOWN.  WKCTLFILE IS DELIBERATELY LEFT       WKSHRDR
071200*    UNWRITTEN ON THIS PATH - AN EMPTY OR MISSING CONTROL RECORD WKSHRDR
071300*    IS ITSELF THE SIGNAL WKSHNAM CHECKS FOR IN 1600-READ-       WKSHRDR
071400*    CONTROL-REC BEFORE IT TRUSTS ANYTHING ELSE ON THE FILE.     WKSHRDR
071500 9800-ABORT-STRUCTURE.                                           WKSHRDR
071600     MOVE SPACES TO LP-LOG-LINE.                                 WKSHRDR
071700     STRING 'WKSHRDR STRUCTURAL ERROR - ' DELIMITED BY SIZE      WKSHRDR
071800            WS-ABORT-MSG-TEXT       DELIMITED BY SIZE            WKSHRDR
071900            ' '                     DELIMITED BY SIZE            WKSHRDR
072000            WS-ABORT-MSG-DETAIL     DELIMITED BY SIZE            WKSHRDR
072100            INTO LP-LOG-LINE.                                    WKSHRDR
072200     WRITE LP-LOG-LINE.                                          WKSHRDR
072300     DISPLAY LP-LOG-LINE.                                        WKSHRDR
072400     CLOSE CELLFILE LOADEDFL WKCTLFILE LOGFILE.                  WKSHRDR
072500     STOP RUN.                                                   WKSHRDR
072600 9800-EXIT.                                                      WKSHRDR
072700     EXIT.                                                       WKSHRDR
